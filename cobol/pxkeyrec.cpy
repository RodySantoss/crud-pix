000010*****************************************************************
000020*                                                               *
000030*    PXKEYREC  --  PIX KEY MASTER RECORD LAYOUT                *
000040*    PAYMENT KEY ATTACHED TO ONE ACCOUNT.                      *
000050*    COPY MEMBER -- NO PROCEDURE DIVISION.                     *
000060*                                                               *
000070*    MAINTAINED BY PXKEYMNT ONLY.                              *
000080*                                                               *
000090*****************************************************************
000100 01  PIXKEY-RECORD.
000110     05  KEY-ID                  PIC 9(06).
000120     05  KEY-TYPE                PIC X(09).
000130     05  KEY-VALUE               PIC X(77).
000140     05  KEY-ACCOUNT-ID          PIC 9(06).
000150     05  KEY-ACTIVE              PIC X(01).
000160         88  KEY-IS-ACTIVE           VALUE 'Y'.
000170         88  KEY-IS-INACTIVE         VALUE 'N'.
000180     05  KEY-INACTIVATED-AT      PIC 9(14).
000190     05  KEY-CREATED-AT          PIC 9(14).
000200     05  KEY-UPDATED-AT          PIC 9(14).
000210     05  FILLER                  PIC X(09).
