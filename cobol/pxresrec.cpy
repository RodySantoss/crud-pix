000010*****************************************************************
000020*                                                               *
000030*    PXRESREC  --  RESULT LOG RECORD LAYOUT                    *
000040*    ONE OUTCOME RECORD PER TRANSACTION, WRITTEN TO RESULTFILE.*
000050*    COPY MEMBER -- NO PROCEDURE DIVISION.                     *
000060*                                                               *
000070*****************************************************************
000080 01  RESULT-RECORD.
000090     05  RES-ACTION              PIC X(12).
000100     05  RES-STATUS              PIC X(08).
000110         88  RES-IS-ACCEPTED         VALUE 'ACCEPTED'.
000120         88  RES-IS-REJECTED         VALUE 'REJECTED'.
000130     05  RES-NEW-ID               PIC 9(06).
000140     05  RES-MESSAGE              PIC X(80).
000150     05  FILLER                   PIC X(14).
