000010*****************************************************************
000020*                                                               *
000030*    PXUSRREC  --  USER MASTER RECORD LAYOUT                  *
000040*    ACCOUNT HOLDER (INDIVIDUAL OR LEGAL ENTITY) MASTER.      *
000050*    COPY MEMBER -- NO PROCEDURE DIVISION.                    *
000060*                                                               *
000070*    MAINTAINED BY PXUSRMNT.  READ (LINKAGE VIEW ONLY) BY      *
000080*    PXACCMNT AND PXKEYMNT WHEN THEY LOOK UP AN OWNING USER.   *
000090*                                                               *
000100*****************************************************************
000110 01  USER-RECORD.
000120     05  USR-ID                  PIC 9(06).
000130     05  USR-PERSON-TYPE         PIC X(10).
000140     05  USR-NAME                PIC X(30).
000150     05  USR-LAST-NAME           PIC X(45).
000160     05  USR-IDENTIFICATION      PIC X(14).
000170     05  USR-PHONE               PIC X(15).
000180     05  USR-EMAIL               PIC X(77).
000190     05  USR-ACTIVE              PIC X(01).
000200         88  USR-IS-ACTIVE           VALUE 'Y'.
000210         88  USR-IS-INACTIVE         VALUE 'N'.
000220     05  USR-INACTIVATED-AT      PIC 9(14).
000230     05  USR-CREATED-AT          PIC 9(14).
000240     05  USR-UPDATED-AT          PIC 9(14).
000250     05  FILLER                  PIC X(10).
