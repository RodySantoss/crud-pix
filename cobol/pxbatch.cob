000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PXBATCH.
000030       AUTHOR. R ALMEIDA.
000040       INSTALLATION. BANCO AGUIA NACIONAL - EDP DIVISION.
000050       DATE-WRITTEN. 03/1983.
000060       DATE-COMPILED.
000070       SECURITY. INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  PXBATCH IS THE OVERALL DRIVER FOR THE NIGHTLY PIX KEY        *
000120*  REGISTRATION RUN.  IT READS ONE MAINTENANCE REQUEST PER      *
000130*  TRANFILE RECORD, DISPATCHES IT TO THE OWNING MASTER'S        *
000140*  MAINTENANCE SUBPROGRAM (PXUSRMNT/PXACCMNT/PXKEYMNT), WRITES  *
000150*  ONE OUTCOME RECORD PER REQUEST TO RESULTFILE, AND AT END OF  *
000160*  JOB PRINTS A SUMMARY REPORT TO RPTFILE WHILE EACH            *
000170*  SUBPROGRAM REWRITES ITS OWN MASTER.                          *
000180*                                                               *
000190*J    JCL REQUIREMENTS..                                        *
000200*     TRANFIL    - MAINTENANCE REQUEST INPUT, SEQUENTIAL        *
000210*     RESFILE    - OUTCOME OUTPUT, SEQUENTIAL                    *
000220*     RPTFILE    - SUMMARY REPORT, LINE SEQUENTIAL, 132 BYTES    *
000230*     USRFILE, ACTFILE, PIXKFIL - PASSED THROUGH TO THE          *
000240*        MAINTENANCE SUBPROGRAMS, NOT OPENED HERE                *
000250*                                                               *
000260*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000270*     I/O ERROR ON TRANFILE, RESULTFILE OR RPTFILE.              *
000280*                                                               *
000290*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000300*     PXUSRMNT ---- USER MASTER MAINTENANCE                      *
000310*     PXACCMNT ---- ACCOUNT MASTER MAINTENANCE                   *
000320*     PXKEYMNT ---- PIX KEY MASTER MAINTENANCE                   *
000330*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000340*                                                               *
000350*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000360*     WS-ACTION-TOTALS -- PER-ACTION READ/ACCEPTED/REJECTED      *
000370*        COUNTERS PRINTED ON THE SUMMARY REPORT, SEE 9100.       *
000380*                                                               *
000390*****************************************************************
000400*  CHANGE LOG                                                   *
000410*  -----------------------------------------------------------  *
000420*  03/09/83  R.ALMEIDA    ORIGINAL CODING                       *
000430*  11/14/84  R.ALMEIDA    ADDED PER-ACTION SUMMARY COUNTS        *
000440*  08/19/91  J.FARIA      ADDED ACCOUNT AND PIX KEY ACTIONS      *
000450*  01/07/99  M.SOUZA      Y2K - RUN DATE HEADING REVIEWED        *
000460*  06/22/20  C.TEIXEIRA   FINAL ACTIVE-RECORD COUNTS ON REPORT   *
000470*                         CR-2043                               *
000480*****************************************************************
000490       EJECT
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM.
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560           SELECT TRANFILE ASSIGN TO TRANFIL
000570               ORGANIZATION IS SEQUENTIAL
000580               FILE STATUS IS WS-TRANFILE-STATUS.
000590           SELECT RESULTFILE ASSIGN TO RESFILE
000600               ORGANIZATION IS SEQUENTIAL
000610               FILE STATUS IS WS-RESULTFILE-STATUS.
000620           SELECT RPTFILE ASSIGN TO RPTFILE
000630               ORGANIZATION IS LINE SEQUENTIAL
000640               FILE STATUS IS WS-RPTFILE-STATUS.
000650       EJECT
000660       DATA DIVISION.
000670       FILE SECTION.
000680       FD  TRANFILE
000690           RECORDING MODE IS F
000700           BLOCK CONTAINS 0 RECORDS.
000710           COPY PXTRNREC.
000720       FD  RESULTFILE
000730           RECORDING MODE IS F
000740           BLOCK CONTAINS 0 RECORDS.
000750           COPY PXRESREC.
000760       FD  RPTFILE.
000770       01  RPT-PRINT-LINE              PIC X(132).
000780       EJECT
000790       WORKING-STORAGE SECTION.
000800       01  FILLER PIC X(32)
000810           VALUE 'PXBATCH  WORKING STORAGE BEGINS'.
000820*****************************************************************
000830*                         DATA AREAS                             *
000840*****************************************************************
000850       01  WS-TRANFILE-STATUS    PIC X(02).
000860           88  TRANFILE-OK           VALUE '00'.
000870           88  TRANFILE-EOF          VALUE '10'.
000880       01  WS-TRANFILE-STATUS-NUM REDEFINES WS-TRANFILE-STATUS
000890                                 PIC 99.
000900       01  WS-RESULTFILE-STATUS  PIC X(02).
000910           88  RESULTFILE-OK         VALUE '00'.
000920       01  WS-RPTFILE-STATUS     PIC X(02).
000930           88  RPTFILE-OK            VALUE '00'.
000940
000950       01  WS-SUB                PIC S9(4) COMP VALUE 0.
000960       01  WS-ATOT-INDEX         PIC S9(4) COMP VALUE 0.
000970       01  WS-GRAND-READ         PIC S9(7) COMP VALUE 0.
000980       01  WS-GRAND-ACCEPTED     PIC S9(7) COMP VALUE 0.
000990       01  WS-GRAND-REJECTED     PIC S9(7) COMP VALUE 0.
001000
001010       01  WS-RUN-DATE           PIC 9(6).
001020       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001030           05  WS-RUN-YY             PIC 99.
001040           05  WS-RUN-MM             PIC 99.
001050           05  WS-RUN-DD             PIC 99.
001060
001070       01  WS-FUNCTION-CODE       PIC X(8).
001080       01  WS-USR-ACTIVE-COUNT    PIC 9(06) VALUE 0.
001090       01  WS-ACC-ACTIVE-COUNT    PIC 9(06) VALUE 0.
001100       01  WS-KEY-ACTIVE-COUNT    PIC 9(06) VALUE 0.
001110       01  WS-FOUND-SWITCH        PIC X(01).
001120
001121*****************************************************************
001122*    SCRATCH CARRIERS FOR THE MASTER RECORD PASSED ON EACH CALL  *
001123*    TO THE OWNING MAINTENANCE SUBPROGRAM.  BARE COPIES, SAME AS *
001124*    TRANSACTION-RECORD/RESULT-RECORD ABOVE -- NOT WRAPPED UNDER *
001125*    A WS- LEVEL, SINCE COPY IS TEXT SUBSTITUTION AND THE MEMBER *
001126*    ITSELF ALREADY STARTS AT THE 01 LEVEL.                     *
001127*****************************************************************
001130           COPY PXUSRREC.
001140           COPY PXACCREC.
001150           COPY PXKEYREC.
001190       EJECT
001200*****************************************************************
001210*       PER-ACTION SUMMARY TOTALS TABLE                          *
001220*****************************************************************
001230       01  WS-ACTION-NAME-CONST.
001240           05  FILLER  PIC X(12) VALUE 'CREATE-USER '.
001250           05  FILLER  PIC X(12) VALUE 'UPDATE-USER '.
001260           05  FILLER  PIC X(12) VALUE 'CREATE-ACCT '.
001270           05  FILLER  PIC X(12) VALUE 'UPDATE-ACCT '.
001280           05  FILLER  PIC X(12) VALUE 'DELETE-ACCT '.
001290           05  FILLER  PIC X(12) VALUE 'CREATE-KEY  '.
001300           05  FILLER  PIC X(12) VALUE 'DELETE-KEY  '.
001310       01  WS-ACTION-NAME-TAB REDEFINES WS-ACTION-NAME-CONST.
001320           05  WS-ACTION-NAME-ENTRY PIC X(12) OCCURS 7 TIMES.
001330
001340       01  WS-ACTION-TOTALS.
001350           05  WS-ATOT-ENTRY OCCURS 7 TIMES.
001360               10  WS-ATOT-NAME          PIC X(12).
001370               10  WS-ATOT-READ          PIC S9(7) COMP.
001380               10  WS-ATOT-ACCEPTED      PIC S9(7) COMP.
001390               10  WS-ATOT-REJECTED      PIC S9(7) COMP.
001400
001410       01  WS-RPT-LINE                PIC X(132).
001420       01  WS-RPT-DETAIL REDEFINES WS-RPT-LINE.
001430           05  FILLER                    PIC X(05).
001440           05  RPT-ACTION                PIC X(12).
001450           05  FILLER                    PIC X(03).
001460           05  RPT-READ                  PIC ZZZZZ9.
001470           05  FILLER                    PIC X(03).
001480           05  RPT-ACCEPTED              PIC ZZZZZ9.
001490           05  FILLER                    PIC X(03).
001500           05  RPT-REJECTED              PIC ZZZZZ9.
001510           05  FILLER                    PIC X(88).
001520       01  WS-RPT-COUNT-LINE REDEFINES WS-RPT-LINE.
001530           05  FILLER                    PIC X(05).
001540           05  RPTC-LABEL                PIC X(30).
001550           05  FILLER                    PIC X(03).
001560           05  RPTC-VALUE                PIC ZZZZZ9.
001570           05  FILLER                    PIC X(88).
001580       01  FILLER PIC X(32)
001590           VALUE 'PXBATCH  WORKING STORAGE ENDS  '.
001600       EJECT
001610*****************************************************************
001620*                        PROCEDURE DIVISION                      *
001630*****************************************************************
001640       PROCEDURE DIVISION.
001650       000-MAINLINE.
001660           PERFORM 100-INITIALIZATION
001670           PERFORM 200-PROCESS-MAINLINE
001680               UNTIL TRANFILE-EOF
001690           PERFORM 300-TERMINATION
001700           STOP RUN
001710           .
001720       EJECT
001730*****************************************************************
001740*       100-INITIALIZATION                                       *
001750*****************************************************************
001760       100-INITIALIZATION.
001770           ACCEPT WS-RUN-DATE FROM DATE
001780           MOVE 0 TO WS-GRAND-READ
001790           MOVE 0 TO WS-GRAND-ACCEPTED
001800           MOVE 0 TO WS-GRAND-REJECTED
001810           PERFORM 110-BUILD-ACTION-TOTALS
001820               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 7
001830           OPEN INPUT TRANFILE
001840           IF NOT TRANFILE-OK
001850               DISPLAY 'PXBATCH - OPEN TRANFILE FAILED '
001860                       WS-TRANFILE-STATUS
001870               PERFORM 999-ABEND
001880           END-IF
001890           OPEN OUTPUT RESULTFILE
001900           IF NOT RESULTFILE-OK
001910               DISPLAY 'PXBATCH - OPEN RESULTFILE FAILED '
001920                       WS-RESULTFILE-STATUS
001930               PERFORM 999-ABEND
001940           END-IF
001950           OPEN OUTPUT RPTFILE
001960           IF NOT RPTFILE-OK
001970               DISPLAY 'PXBATCH - OPEN RPTFILE FAILED '
001980                       WS-RPTFILE-STATUS
001990               PERFORM 999-ABEND
002000           END-IF
002005*    INIT TELLS EACH MAINTENANCE SUBPROGRAM TO LOAD ITS OWN      *
002006*    MASTER FILE INTO ITS OWN WORKING TABLE BEFORE THE FIRST     *
002007*    TRANSACTION IS PROCESSED BELOW.                             *
002010           MOVE 'INIT    ' TO WS-FUNCTION-CODE
002020           CALL 'PXUSRMNT' USING WS-FUNCTION-CODE
002030                                  TRANSACTION-RECORD
002040                                  USER-RECORD
002050                                  RESULT-RECORD
002060                                  WS-USR-ACTIVE-COUNT
002070                                  WS-FOUND-SWITCH
002080           CALL 'PXACCMNT' USING WS-FUNCTION-CODE
002090                                  TRANSACTION-RECORD
002100                                  ACCOUNT-RECORD
002110                                  RESULT-RECORD
002120                                  WS-ACC-ACTIVE-COUNT
002130                                  WS-FOUND-SWITCH
002140           CALL 'PXKEYMNT' USING WS-FUNCTION-CODE
002150                                  TRANSACTION-RECORD
002160                                  PIXKEY-RECORD
002170                                  RESULT-RECORD
002180                                  WS-KEY-ACTIVE-COUNT
002190                                  WS-FOUND-SWITCH
002200           PERFORM 120-READ-TRANFILE
002210           .
002215*    ZEROES OUT ONE ACTION'S READ/ACCEPTED/REJECTED COUNTERS      *
002216*    BEFORE 200-PROCESS-MAINLINE STARTS TALLYING AGAINST THEM.    *
002220       110-BUILD-ACTION-TOTALS.
002230           MOVE WS-ACTION-NAME-ENTRY (WS-SUB) TO
002240               WS-ATOT-NAME (WS-SUB)
002250           MOVE 0 TO WS-ATOT-READ (WS-SUB)
002260           MOVE 0 TO WS-ATOT-ACCEPTED (WS-SUB)
002270           MOVE 0 TO WS-ATOT-REJECTED (WS-SUB)
002280           .
002285*    READS ONE TRANSACTION INTO THE FD AREA FOR 200 TO PROCESS.  *
002290       120-READ-TRANFILE.
002300           READ TRANFILE
002310               AT END SET TRANFILE-EOF TO TRUE
002320           END-READ
002330           .
002340       EJECT
002350*****************************************************************
002360*       200-PROCESS-MAINLINE -- ONE TRANSACTION PER PASS          *
002370*****************************************************************
002380       200-PROCESS-MAINLINE.
002385*    EACH TRANSACTION'S ACTION CODE DISPATCHES TO THE MAINTENANCE*
002386*    SUBPROGRAM FOR ITS ENTITY -- PXUSRMNT, PXACCMNT, PXKEYMNT.  *
002390           PERFORM 210-FIND-ACTION-ENTRY
002400           IF WS-ATOT-INDEX > 0
002410               ADD 1 TO WS-ATOT-READ (WS-ATOT-INDEX)
002420           END-IF
002430           EVALUATE TRUE
002440               WHEN TRN-IS-CREATE-USER
002450                   MOVE 'CREATE  ' TO WS-FUNCTION-CODE
002460                   CALL 'PXUSRMNT' USING WS-FUNCTION-CODE
002470                                          TRANSACTION-RECORD
002480                                          USER-RECORD
002490                                          RESULT-RECORD
002500                                          WS-USR-ACTIVE-COUNT
002510                                          WS-FOUND-SWITCH
002520               WHEN TRN-IS-UPDATE-USER
002530                   MOVE 'UPDATE  ' TO WS-FUNCTION-CODE
002540                   CALL 'PXUSRMNT' USING WS-FUNCTION-CODE
002550                                          TRANSACTION-RECORD
002560                                          USER-RECORD
002570                                          RESULT-RECORD
002580                                          WS-USR-ACTIVE-COUNT
002590                                          WS-FOUND-SWITCH
002600               WHEN TRN-IS-CREATE-ACCT
002610                   MOVE 'CREATE  ' TO WS-FUNCTION-CODE
002620                   CALL 'PXACCMNT' USING WS-FUNCTION-CODE
002630                                          TRANSACTION-RECORD
002640                                          ACCOUNT-RECORD
002650                                          RESULT-RECORD
002660                                          WS-ACC-ACTIVE-COUNT
002670                                          WS-FOUND-SWITCH
002680               WHEN TRN-IS-UPDATE-ACCT
002690                   MOVE 'UPDATE  ' TO WS-FUNCTION-CODE
002700                   CALL 'PXACCMNT' USING WS-FUNCTION-CODE
002710                                          TRANSACTION-RECORD
002720                                          ACCOUNT-RECORD
002730                                          RESULT-RECORD
002740                                          WS-ACC-ACTIVE-COUNT
002750                                          WS-FOUND-SWITCH
002760               WHEN TRN-IS-DELETE-ACCT
002770                   MOVE 'DELETE  ' TO WS-FUNCTION-CODE
002780                   CALL 'PXACCMNT' USING WS-FUNCTION-CODE
002790                                          TRANSACTION-RECORD
002800                                          ACCOUNT-RECORD
002810                                          RESULT-RECORD
002820                                          WS-ACC-ACTIVE-COUNT
002830                                          WS-FOUND-SWITCH
002840               WHEN TRN-IS-CREATE-KEY
002850                   MOVE 'CREATE  ' TO WS-FUNCTION-CODE
002860                   CALL 'PXKEYMNT' USING WS-FUNCTION-CODE
002870                                          TRANSACTION-RECORD
002880                                          PIXKEY-RECORD
002890                                          RESULT-RECORD
002900                                          WS-KEY-ACTIVE-COUNT
002910                                          WS-FOUND-SWITCH
002920               WHEN TRN-IS-DELETE-KEY
002930                   MOVE 'DELETE  ' TO WS-FUNCTION-CODE
002940                   CALL 'PXKEYMNT' USING WS-FUNCTION-CODE
002950                                          TRANSACTION-RECORD
002960                                          PIXKEY-RECORD
002970                                          RESULT-RECORD
002980                                          WS-KEY-ACTIVE-COUNT
002990                                          WS-FOUND-SWITCH
003000               WHEN OTHER
003010                   MOVE TRN-ACTION TO RES-ACTION
003020                   SET RES-IS-REJECTED TO TRUE
003030                   MOVE 0 TO RES-NEW-ID
003040                   MOVE 'Invalid action code' TO RES-MESSAGE
003050           END-EVALUATE
003060           WRITE RESULT-RECORD
003070           IF WS-ATOT-INDEX > 0
003080               IF RES-IS-ACCEPTED
003090                   ADD 1 TO WS-ATOT-ACCEPTED (WS-ATOT-INDEX)
003100               ELSE
003110                   ADD 1 TO WS-ATOT-REJECTED (WS-ATOT-INDEX)
003120               END-IF
003130           END-IF
003140           PERFORM 120-READ-TRANFILE
003150           .
003155*    LOCATES THE ACTION-TOTALS ENTRY MATCHING THIS TRANSACTION'S  *
003156*    ACTION CODE, SO ITS READ/ACCEPTED/REJECTED COUNT CAN GROW.   *
003160       210-FIND-ACTION-ENTRY.
003170           MOVE 0 TO WS-ATOT-INDEX
003180           PERFORM 211-SCAN-ACTION-NAME
003190               VARYING WS-SUB FROM 1 BY 1
003200               UNTIL WS-SUB > 7 OR WS-ATOT-INDEX > 0
003210           .
003215*    ONE ACTION-TOTALS ENTRY'S NAME AGAINST THE TRANSACTION'S.   *
003220       211-SCAN-ACTION-NAME.
003230           IF WS-ATOT-NAME (WS-SUB) = TRN-ACTION
003240               MOVE WS-SUB TO WS-ATOT-INDEX
003250           END-IF
003260           .
003270       EJECT
003280*****************************************************************
003290*       300-TERMINATION                                          *
003300*****************************************************************
003310       300-TERMINATION.
003315*    TERM TELLS EACH MAINTENANCE SUBPROGRAM TO REWRITE ITS OWN    *
003316*    MASTER FILE FROM ITS WORKING TABLE AND HAND BACK THE         *
003317*    ACTIVE COUNT PRINTED ON THE SUMMARY REPORT BELOW.            *
003320           MOVE 'TERM    ' TO WS-FUNCTION-CODE
003330           CALL 'PXUSRMNT' USING WS-FUNCTION-CODE
003340                                  TRANSACTION-RECORD
003350                                  USER-RECORD
003360                                  RESULT-RECORD
003370                                  WS-USR-ACTIVE-COUNT
003380                                  WS-FOUND-SWITCH
003390           CALL 'PXACCMNT' USING WS-FUNCTION-CODE
003400                                  TRANSACTION-RECORD
003410                                  ACCOUNT-RECORD
003420                                  RESULT-RECORD
003430                                  WS-ACC-ACTIVE-COUNT
003440                                  WS-FOUND-SWITCH
003450           CALL 'PXKEYMNT' USING WS-FUNCTION-CODE
003460                                  TRANSACTION-RECORD
003470                                  PIXKEY-RECORD
003480                                  RESULT-RECORD
003490                                  WS-KEY-ACTIVE-COUNT
003500                                  WS-FOUND-SWITCH
003510           PERFORM 9100-PRINT-REPORT
003520           CLOSE TRANFILE
003530           CLOSE RESULTFILE
003540           CLOSE RPTFILE
003550           .
003560       EJECT
003570*****************************************************************
003580*       9100-PRINT-REPORT -- SUMMARY REPORT TO RPTFILE            *
003590*****************************************************************
003600       9100-PRINT-REPORT.
003610           MOVE SPACES TO WS-RPT-LINE
003620           STRING 'PXBATCH - PIX KEY REGISTRATION BATCH - RUN DATE '
003630                   WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY
003640                   DELIMITED BY SIZE INTO WS-RPT-LINE
003650           END-STRING
003660           MOVE WS-RPT-LINE TO RPT-PRINT-LINE
003670           WRITE RPT-PRINT-LINE
003680           MOVE SPACES TO WS-RPT-LINE
003690           MOVE WS-RPT-LINE TO RPT-PRINT-LINE
003700           WRITE RPT-PRINT-LINE
003710           PERFORM 9110-PRINT-ACTION-LINE
003730               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 7
003740           MOVE SPACES TO WS-RPT-COUNT-LINE
003750           MOVE 'GRAND TOTAL READ' TO RPTC-LABEL
003760           MOVE WS-GRAND-READ TO RPTC-VALUE
003770           WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE
003780           MOVE SPACES TO WS-RPT-COUNT-LINE
003790           MOVE 'GRAND TOTAL ACCEPTED' TO RPTC-LABEL
003800           MOVE WS-GRAND-ACCEPTED TO RPTC-VALUE
003810           WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE
003820           MOVE SPACES TO WS-RPT-COUNT-LINE
003830           MOVE 'GRAND TOTAL REJECTED' TO RPTC-LABEL
003840           MOVE WS-GRAND-REJECTED TO RPTC-VALUE
003850           WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE
003860           MOVE SPACES TO WS-RPT-COUNT-LINE
003870           MOVE 'ACTIVE USERS AFTER RUN' TO RPTC-LABEL
003880           MOVE WS-USR-ACTIVE-COUNT TO RPTC-VALUE
003890           WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE
003900           MOVE SPACES TO WS-RPT-COUNT-LINE
003910           MOVE 'ACTIVE ACCOUNTS AFTER RUN' TO RPTC-LABEL
003920           MOVE WS-ACC-ACTIVE-COUNT TO RPTC-VALUE
003930           WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE
003940           MOVE SPACES TO WS-RPT-COUNT-LINE
003950           MOVE 'ACTIVE PIX KEYS AFTER RUN' TO RPTC-LABEL
003960           MOVE WS-KEY-ACTIVE-COUNT TO RPTC-VALUE
003970           WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE
003980           .
003985*    PRINTS ONE ACTION'S DETAIL LINE AND ROLLS IT INTO THE        *
003986*    GRAND TOTALS WRITTEN AT THE END OF 9100-PRINT-REPORT.        *
003990       9110-PRINT-ACTION-LINE.
004000           MOVE SPACES TO WS-RPT-DETAIL
004010           MOVE WS-ATOT-NAME (WS-SUB) TO RPT-ACTION
004020           MOVE WS-ATOT-READ (WS-SUB) TO RPT-READ
004030           MOVE WS-ATOT-ACCEPTED (WS-SUB) TO RPT-ACCEPTED
004040           MOVE WS-ATOT-REJECTED (WS-SUB) TO RPT-REJECTED
004050           WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL
004060           ADD WS-ATOT-READ (WS-SUB) TO WS-GRAND-READ
004070           ADD WS-ATOT-ACCEPTED (WS-SUB) TO WS-GRAND-ACCEPTED
004080           ADD WS-ATOT-REJECTED (WS-SUB) TO WS-GRAND-REJECTED
004090           .
004100       EJECT
004110*****************************************************************
004120*       999-ABEND                                                *
004130*****************************************************************
004140       999-ABEND.
004150           DISPLAY 'PROGRAM ABENDING - PXBATCH'
004160           CALL 'CKABEND'
004170           STOP RUN
004180           .
