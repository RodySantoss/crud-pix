000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PXKEYMNT.
000030       AUTHOR. J FARIA.
000040       INSTALLATION. BANCO AGUIA NACIONAL - EDP DIVISION.
000050       DATE-WRITTEN. 03/1983.
000060       DATE-COMPILED.
000070       SECURITY. INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  PXKEYMNT MAINTAINS THE PIX PAYMENT KEY MASTER FOR THE KEY     *
000120*  REGISTRY SYSTEM.  CALLED BY PXBATCH ONCE WITH FUNCTION       *
000130*  'INIT' TO LOAD PIXKFILE INTO A TABLE, ONCE PER CREATE-KEY/   *
000140*  DELETE-KEY TRANSACTION, AND ONCE WITH 'TERM' TO REWRITE      *
000150*  PIXKFILE AT END OF JOB.  ON CREATE-KEY THIS PROGRAM CALLS    *
000160*  PXACCMNT TO LOCATE THE OWNING ACCOUNT AND PXUSRMNT TO        *
000170*  LOCATE THE ACCOUNT'S OWNING USER.  NEVER RUN AS A JOB STEP   *
000180*  OF ITS OWN.                                                  *
000190*                                                               *
000200*P    ENTRY PARAMETERS..                                        *
000210*     LK-FUNCTION-CODE    INIT/CREATE/DELETE/TERM                *
000220*     TRANSACTION-RECORD  INPUT FOR CREATE/DELETE (BARE COPY,   *
000230*                          NO COLLISION IN THIS PROGRAM)        *
000240*     LK-KEY-RECORD       PIXKEY-RECORD, UNUSED BY THIS PROGRAM *
000250*                          (KEPT FOR A UNIFORM CALL SIGNATURE)  *
000260*     RESULT-RECORD       RETURNED BY CREATE/DELETE (BARE COPY, *
000270*                          NO COLLISION IN THIS PROGRAM)        *
000280*     LK-ACTIVE-COUNT      RETURNED BY TERM                       *
000290*     LK-FOUND-SWITCH     UNUSED BY THIS PROGRAM                 *
000300*                                                               *
000310*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000320*     I/O ERROR ON PIXKFILE, PIX KEY TABLE OVERFLOW.            *
000330*                                                               *
000340*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000350*     PXACCMNT ---- LOCATE THE OWNING ACCOUNT ON CREATE-KEY      *
000360*     PXUSRMNT ---- LOCATE THE ACCOUNT'S OWNING USER              *
000370*     PXVALID  ---- FIELD/FORMAT/CHECK-DIGIT VALIDATION          *
000380*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000390*                                                               *
000400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000410*     WS-KEY-TABLE-AREA -- IN-STORAGE PIX KEY MASTER, SEE 1000. *
000420*                                                               *
000430*****************************************************************
000440*  CHANGE LOG                                                   *
000450*  -----------------------------------------------------------  *
000460*  03/09/83  R.ALMEIDA    ORIGINAL CODING (CPF KEYS ONLY)       *
000470*  11/14/84  R.ALMEIDA    ADDED CELULAR KEY TYPE                 *
000480*  05/02/87  J.FARIA      ADDED CNPJ KEY TYPE                   *
000490*  01/07/99  M.SOUZA      Y2K - TIMESTAMP FIELDS NOW 14-DIGIT   *
000500*  06/22/20  C.TEIXEIRA   EMAIL AND ALEATORIO KEY TYPES,         *
000510*                         PER-ACCOUNT KEY LIMIT       CR-2043   *
000520*****************************************************************
000530       EJECT
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM.
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600           SELECT PIXKFILE ASSIGN TO PIXKFIL
000610               ORGANIZATION IS SEQUENTIAL
000620               FILE STATUS IS WS-PIXKFILE-STATUS.
000630       EJECT
000640       DATA DIVISION.
000650       FILE SECTION.
000660       FD  PIXKFILE
000670           RECORDING MODE IS F
000680           BLOCK CONTAINS 0 RECORDS.
000690           COPY PXKEYREC.
000700       EJECT
000710       WORKING-STORAGE SECTION.
000720       01  FILLER PIC X(32)
000730           VALUE 'PXKEYMNT WORKING STORAGE BEGINS'.
000740*****************************************************************
000750*                         DATA AREAS                             *
000760*****************************************************************
000770       01  WS-PIXKFILE-STATUS    PIC X(02).
000780           88  PIXKFILE-OK           VALUE '00'.
000790           88  PIXKFILE-EOF          VALUE '10'.
000800       01  WS-PIXKFILE-STATUS-NUM REDEFINES WS-PIXKFILE-STATUS
000810                                 PIC 99.
000820
000830       01  WS-KEY-TABLE-SIZE     PIC S9(8) COMP VALUE +9999.
000840       01  FILLER REDEFINES WS-KEY-TABLE-SIZE.
000850           05  FILLER                PIC X(2).
000860           05  WS-KEY-TABMAX         COMP PIC 9(4).
000870
000880       01  WS-SUB                PIC S9(4) COMP VALUE 0.
000890       01  WS-KEY-COUNT          PIC S9(4) COMP VALUE 0.
000900       01  WS-MAX-KEY-ID         PIC 9(06) VALUE 0.
000910       01  WS-DUP-INDEX          PIC S9(4) COMP VALUE 0.
000920       01  WS-FIND-INDEX         PIC S9(4) COMP VALUE 0.
000930       01  WS-ACCT-KEY-TOTAL     PIC S9(4) COMP VALUE 0.
000940       01  WS-ACCT-CPF-TOTAL     PIC S9(4) COMP VALUE 0.
000950       01  WS-ACCT-CNPJ-TOTAL    PIC S9(4) COMP VALUE 0.
000960
000970       01  WS-DUP-SW             PIC X(1).
000980           88  WS-DUP-FOUND          VALUE 'Y'.
000990           88  WS-DUP-NOT-FOUND      VALUE 'N'.
001000       01  WS-TGT-SW             PIC X(1).
001010           88  WS-TGT-FOUND          VALUE 'Y'.
001020           88  WS-TGT-NOT-FOUND      VALUE 'N'.
001030       01  WS-REJECT-SW          PIC X(1).
001040           88  WS-KEY-REJECTED       VALUE 'Y'.
001050           88  WS-KEY-NOT-REJECTED   VALUE 'N'.
001060
001070       01  WS-KEYTYPE-UPPER      PIC X(09).
001080       01  WS-PERSTYPE-UPPER     PIC X(10).
001090
001100       01  WS-VAL-RULE-CODE      PIC X(8).
001110       01  WS-VAL-VALUE-ALPHA    PIC X(77).
001120       01  WS-VAL-VALUE-NUMERIC  PIC 9(8) VALUE 0.
001130       01  WS-VAL-RETURN-CODE    PIC X(1).
001140       01  WS-VAL-RETURN-MSG     PIC X(80).
001150
001160       01  WS-ACC-FUNCTION       PIC X(8).
001165*    SCRATCH ACCOUNT/USER RECORDS FOR THE FIND CALLS TO          *
001166*    PXACCMNT AND PXUSRMNT BELOW -- BARE COPIES, NO WS- WRAPPER, *
001167*    SAME REASON AS PXBATCH'S COPIES.                           *
001170           COPY PXACCREC.
001190       01  WS-ACC-DUMMY-RESULT   PIC X(120) VALUE SPACES.
001200       01  WS-ACC-DUMMY-COUNT    PIC 9(06) VALUE 0.
001210       01  WS-ACC-FOUND-SWITCH   PIC X(01).
001220
001230       01  WS-USR-FUNCTION       PIC X(8).
001250           COPY PXUSRREC.
001260       01  WS-USR-DUMMY-RESULT   PIC X(120) VALUE SPACES.
001270       01  WS-USR-DUMMY-COUNT    PIC 9(06) VALUE 0.
001280       01  WS-USR-FOUND-SWITCH   PIC X(01).
001290
001300       EJECT
001310*****************************************************************
001320*       IN-STORAGE PIX KEY MASTER TABLE                           *
001330*****************************************************************
001340       01  WS-KEY-TABLE-AREA.
001350           05  WS-KEY-TAB OCCURS 9999 TIMES.
001360               10  WS-KTB-ID              PIC 9(06).
001370               10  WS-KTB-TYPE            PIC X(09).
001380               10  WS-KTB-VALUE           PIC X(77).
001390               10  WS-KTB-ACCOUNT-ID      PIC 9(06).
001400               10  WS-KTB-ACTIVE          PIC X(01).
001410               10  WS-KTB-INACTIVATED-AT  PIC 9(14).
001420               10  WS-KTB-CREATED-AT      PIC 9(14).
001430               10  WS-KTB-UPDATED-AT      PIC 9(14).
001440       01  WS-KEY-KEY-VIEW REDEFINES WS-KEY-TABLE-AREA.
001450           05  WS-KKV-ENTRY OCCURS 9999 TIMES.
001460               10  WS-KKV-ID              PIC 9(06).
001470               10  WS-KKV-TYPE            PIC X(09).
001480               10  WS-KKV-VALUE           PIC X(77).
001490               10  WS-KKV-ACCOUNT-ID      PIC 9(06).
001500               10  WS-KKV-ACTIVE          PIC X(01).
001510               10  FILLER                 PIC X(42).
001520       01  FILLER PIC X(32)
001530           VALUE 'PXKEYMNT WORKING STORAGE ENDS  '.
001540       EJECT
001550       LINKAGE SECTION.
001560       01  LK-FUNCTION-CODE      PIC X(8).
001570           88  FUNCTION-IS-INIT      VALUE 'INIT    '.
001580           88  FUNCTION-IS-CREATE    VALUE 'CREATE  '.
001590           88  FUNCTION-IS-DELETE    VALUE 'DELETE  '.
001600           88  FUNCTION-IS-TERM      VALUE 'TERM    '.
001605*****************************************************************
001606*    LK-TRAN-RECORD/LK-RESULT-RECORD ARE BARE COPIES, NOT WS-   *
001607*    OR LK-WRAPPED 01 ITEMS -- COPY IS TEXT SUBSTITUTION AND    *
001608*    EACH MEMBER ALREADY OPENS AT THE 01 LEVEL ON ITS OWN.      *
001609*    LK-KEY-RECORD DOES COLLIDE WITH PIXKFILE'S OWN PIXKEY-     *
001610*    RECORD BELOW, SO ITS 01 AND EVERY SUBORDINATE FIELD ARE    *
001611*    RENAMED BY THE REPLACING PHRASE ON ITS COPY.               *
001612*****************************************************************
001613           COPY PXTRNREC.
001614           COPY PXKEYREC
001615               REPLACING PIXKEY-RECORD       BY LK-KEY-RECORD
001616                         KEY-ID               BY LK-KEY-ID
001617                         KEY-TYPE             BY LK-KEY-TYPE
001618                         KEY-VALUE            BY LK-KEY-VALUE
001619                         KEY-ACCOUNT-ID       BY LK-KEY-ACCOUNT-ID
001620                         KEY-ACTIVE           BY LK-KEY-ACTIVE
001621                         KEY-IS-ACTIVE        BY LK-KEY-IS-ACTIVE
001622                         KEY-IS-INACTIVE      BY LK-KEY-IS-INACTIVE
001623                         KEY-INACTIVATED-AT   BY LK-KEY-INACTIVATED-AT
001624                         KEY-CREATED-AT       BY LK-KEY-CREATED-AT
001625                         KEY-UPDATED-AT       BY LK-KEY-UPDATED-AT.
001630           COPY PXRESREC.
001670       01  LK-ACTIVE-COUNT       PIC 9(06).
001680       01  LK-FOUND-SWITCH       PIC X(01).
001690       EJECT
001700*****************************************************************
001710*                        PROCEDURE DIVISION                      *
001720*****************************************************************
001730       PROCEDURE DIVISION USING LK-FUNCTION-CODE
001740                                 TRANSACTION-RECORD
001750                                 LK-KEY-RECORD
001760                                 RESULT-RECORD
001770                                 LK-ACTIVE-COUNT
001780                                 LK-FOUND-SWITCH.
001785*    NO FUNCTION-IS-UPDATE BRANCH -- A PIX KEY IS NEVER CHANGED  *
001786*    IN PLACE, ONLY CREATED OR DELETED (RULE 20).                *
001790       0000-MAIN.
001800           EVALUATE TRUE
001810               WHEN FUNCTION-IS-INIT
001815                   PERFORM 1000-INIT-TABLE
001817                       THRU 1099-INIT-TABLE-EXIT
001830               WHEN FUNCTION-IS-CREATE
001835                   PERFORM 2000-CREATE-KEY
001837                       THRU 2099-CREATE-KEY-EXIT
001860               WHEN FUNCTION-IS-DELETE
001863                   PERFORM 2400-DELETE-KEY
001865                       THRU 2499-DELETE-KEY-EXIT
001870               WHEN FUNCTION-IS-TERM
001875                   PERFORM 9000-TERMINATION
001877                       THRU 9099-TERMINATION-EXIT
001890           END-EVALUATE
001900           GOBACK
001910           .
001920       EJECT
001930*****************************************************************
001940*       1000-INIT-TABLE -- LOAD PIXKFILE INTO WS-KEY-TAB          *
001950*****************************************************************
001960       1000-INIT-TABLE.
001970           MOVE 0 TO WS-KEY-COUNT
001980           MOVE 0 TO WS-MAX-KEY-ID
001990           OPEN INPUT PIXKFILE
002000           IF NOT PIXKFILE-OK
002010               DISPLAY 'PXKEYMNT - OPEN PIXKFILE FAILED '
002020                       WS-PIXKFILE-STATUS
002030               GO TO 9900-ABEND
002040           END-IF
002050           PERFORM 1010-READ-PIXKFILE
002060           PERFORM 1020-LOAD-TABLE-ENTRY
002070               UNTIL PIXKFILE-EOF
002080           CLOSE PIXKFILE
002090           .
002095*    READS ONE PIX KEY RECORD INTO THE FD AREA FOR 1020 TO STAGE. *
002100       1010-READ-PIXKFILE.
002110           READ PIXKFILE
002120               AT END SET PIXKFILE-EOF TO TRUE
002130           END-READ
002140           .
002145*    COPIES ONE PIXKFILE RECORD INTO WS-KEY-TAB AND KEEPS TRACK   *
002146*    OF THE HIGHEST PIX KEY ID ASSIGNED SO FAR.                   *
002150       1020-LOAD-TABLE-ENTRY.
002160           ADD 1 TO WS-KEY-COUNT
002170           IF WS-KEY-COUNT > WS-KEY-TABMAX
002180               DISPLAY 'PXKEYMNT - PIX KEY TABLE OVERFLOW'
002190               GO TO 9900-ABEND
002200           END-IF
002210           MOVE KEY-ID              TO WS-KTB-ID (WS-KEY-COUNT)
002220           MOVE KEY-TYPE            TO WS-KTB-TYPE (WS-KEY-COUNT)
002230           MOVE KEY-VALUE           TO WS-KTB-VALUE (WS-KEY-COUNT)
002240           MOVE KEY-ACCOUNT-ID      TO
002250                WS-KTB-ACCOUNT-ID (WS-KEY-COUNT)
002260           MOVE KEY-ACTIVE          TO WS-KTB-ACTIVE (WS-KEY-COUNT)
002270           MOVE KEY-INACTIVATED-AT  TO
002280                WS-KTB-INACTIVATED-AT (WS-KEY-COUNT)
002290           MOVE KEY-CREATED-AT      TO
002300                WS-KTB-CREATED-AT (WS-KEY-COUNT)
002310           MOVE KEY-UPDATED-AT      TO
002320                WS-KTB-UPDATED-AT (WS-KEY-COUNT)
002330           IF KEY-ID > WS-MAX-KEY-ID
002340               MOVE KEY-ID TO WS-MAX-KEY-ID
002350           END-IF
002360           PERFORM 1010-READ-PIXKFILE
002370           .
002375       1099-INIT-TABLE-EXIT.
002376           EXIT.
002380       EJECT
002390*****************************************************************
002400*       2000-CREATE-KEY -- FUNCTION 'CREATE'                     *
002410*****************************************************************
002420       2000-CREATE-KEY.
002430           MOVE 'CREATE-KEY' TO RES-ACTION
002440           MOVE 0 TO RES-NEW-ID
002450           SET WS-KEY-NOT-REJECTED TO TRUE
002460           MOVE 'FIND    ' TO WS-ACC-FUNCTION
002470           CALL 'PXACCMNT' USING WS-ACC-FUNCTION
002480                                  TRANSACTION-RECORD
002490                                  ACCOUNT-RECORD
002500                                  WS-ACC-DUMMY-RESULT
002510                                  WS-ACC-DUMMY-COUNT
002520                                  WS-ACC-FOUND-SWITCH
002530           IF WS-ACC-FOUND-SWITCH NOT = 'Y'
002540               SET RES-IS-REJECTED TO TRUE
002550               MOVE
002560           'There is no such account with this agency number and account'
002570                   TO RES-MESSAGE
002580           ELSE
002590               MOVE ACC-USER-ID TO USR-ID
002595*    PERSON TYPE AND IDENTIFICATION COME BACK FROM PXUSRMNT FOR  *
002596*    THE KEY-LIMIT AND CPF/CNPJ-MATCH RULES FURTHER BELOW.       *
002600               MOVE 'FINDNUM ' TO WS-USR-FUNCTION
002610               CALL 'PXUSRMNT' USING WS-USR-FUNCTION
002620                                      TRANSACTION-RECORD
002630                                      USER-RECORD
002640                                      WS-USR-DUMMY-RESULT
002650                                      WS-USR-DUMMY-COUNT
002660                                      WS-USR-FOUND-SWITCH
002670               PERFORM 2010-COUNT-ACCOUNT-KEYS
002680               PERFORM 2020-CHECK-DUP-KEY-VALUE
002690               IF WS-DUP-FOUND
002700                   SET RES-IS-REJECTED TO TRUE
002710                   SET WS-KEY-REJECTED TO TRUE
002720                   MOVE 'Pix key value already registered'
002730                       TO RES-MESSAGE
002740               END-IF
002750               IF WS-KEY-NOT-REJECTED
002760                   PERFORM 2030-CHECK-KEY-LIMIT
002770               END-IF
002780               IF WS-KEY-NOT-REJECTED
002790                   PERFORM 2040-CHECK-KEY-TYPE-RULES
002800               END-IF
002810               IF WS-KEY-NOT-REJECTED
002820                   PERFORM 2090-ADD-KEY-ENTRY
002830               END-IF
002840           END-IF
002850           .
002860       EJECT
002870*****************************************************************
002880*   2010-COUNT-ACCOUNT-KEYS -- TOTALS USED BY THE LIMIT AND      *
002890*   CPF/CNPJ-ALREADY-REGISTERED RULES                            *
002900*****************************************************************
002910       2010-COUNT-ACCOUNT-KEYS.
002920           MOVE 0 TO WS-ACCT-KEY-TOTAL
002930           MOVE 0 TO WS-ACCT-CPF-TOTAL
002940           MOVE 0 TO WS-ACCT-CNPJ-TOTAL
002950           PERFORM 2011-COUNT-ONE-KEY
002960               VARYING WS-SUB FROM 1 BY 1
002970               UNTIL WS-SUB > WS-KEY-COUNT
002980           .
002985*    ONE TABLE ENTRY'S CONTRIBUTION TO THE ACCOUNT'S KEY TOTALS. *
002990       2011-COUNT-ONE-KEY.
003000           IF WS-KKV-ACCOUNT-ID (WS-SUB) = ACC-ID
003010               ADD 1 TO WS-ACCT-KEY-TOTAL
003020               IF WS-KKV-ACTIVE (WS-SUB) = 'Y'
003030                   IF WS-KKV-TYPE (WS-SUB) = 'CPF      '
003040                       ADD 1 TO WS-ACCT-CPF-TOTAL
003050                   END-IF
003060                   IF WS-KKV-TYPE (WS-SUB) = 'CNPJ     '
003070                       ADD 1 TO WS-ACCT-CNPJ-TOTAL
003080                   END-IF
003090               END-IF
003100           END-IF
003110           .
003120       EJECT
003130*****************************************************************
003140*   2020-CHECK-DUP-KEY-VALUE -- ACTIVE DUPLICATE KEY VALUE CHECK  *
003150*****************************************************************
003160       2020-CHECK-DUP-KEY-VALUE.
003170           SET WS-DUP-NOT-FOUND TO TRUE
003180           PERFORM 2021-SCAN-KEY-VALUE
003190               VARYING WS-SUB FROM 1 BY 1
003200               UNTIL WS-SUB > WS-KEY-COUNT OR WS-DUP-FOUND
003210           .
003215*    ONE TABLE ENTRY'S VALUE AGAINST THE INCOMING PIX KEY VALUE. *
003220       2021-SCAN-KEY-VALUE.
003230           IF WS-KKV-VALUE (WS-SUB) = TRN-KEY-VALUE
003240              AND WS-KKV-ACTIVE (WS-SUB) = 'Y'
003250               SET WS-DUP-FOUND TO TRUE
003260               MOVE WS-SUB TO WS-DUP-INDEX
003270           END-IF
003280           .
003290       EJECT
003300*****************************************************************
003310*   2030-CHECK-KEY-LIMIT -- 5 KEYS PER INDIVIDUAL, 20 PER LEGAL   *
003320*   ENTITY, COUNTING ACTIVE AND INACTIVE KEYS ON THE ACCOUNT      *
003330*****************************************************************
003340       2030-CHECK-KEY-LIMIT.
003350           MOVE USR-PERSON-TYPE TO WS-PERSTYPE-UPPER
003360           INSPECT WS-PERSTYPE-UPPER CONVERTING
003370               'abcdefghijklmnopqrstuvwxyz'
003380               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003390           IF WS-PERSTYPE-UPPER = 'FISICA    '
003400               IF WS-ACCT-KEY-TOTAL >= 5
003410                   SET RES-IS-REJECTED TO TRUE
003420                   SET WS-KEY-REJECTED TO TRUE
003430                   MOVE
003440                   'Limit of 5 keys per account for Individuals exceeded'
003450                       TO RES-MESSAGE
003460               END-IF
003470           ELSE
003480               IF WS-ACCT-KEY-TOTAL >= 20
003490                   SET RES-IS-REJECTED TO TRUE
003500                   SET WS-KEY-REJECTED TO TRUE
003510                   MOVE
003520           'Limit of 20 keys per account for Legal Entities exceeded'
003530                       TO RES-MESSAGE
003540               END-IF
003550           END-IF
003560           .
003570       EJECT
003580*****************************************************************
003590*   2040-CHECK-KEY-TYPE-RULES -- PER-KEY-TYPE FORMAT AND          *
003600*   OWNERSHIP RULES                                               *
003610*****************************************************************
003620       2040-CHECK-KEY-TYPE-RULES.
003630           MOVE TRN-KEY-TYPE TO WS-KEYTYPE-UPPER
003640           INSPECT WS-KEYTYPE-UPPER CONVERTING
003650               'abcdefghijklmnopqrstuvwxyz'
003660               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003670           EVALUATE WS-KEYTYPE-UPPER
003680               WHEN 'CELULAR  '
003690                   PERFORM 2041-CHECK-CELULAR-KEY
003700               WHEN 'EMAIL    '
003710                   PERFORM 2042-CHECK-EMAIL-KEY
003720               WHEN 'CPF      '
003730                   PERFORM 2043-CHECK-CPF-KEY
003740               WHEN 'CNPJ     '
003750                   PERFORM 2044-CHECK-CNPJ-KEY
003760               WHEN 'ALEATORIO'
003770                   PERFORM 2045-CHECK-ALEATORIO-KEY
003780               WHEN OTHER
003790                   SET RES-IS-REJECTED TO TRUE
003800                   SET WS-KEY-REJECTED TO TRUE
003810                   MOVE 'Invalid key type' TO RES-MESSAGE
003820           END-EVALUATE
003830           .
003835*    RULE 15 -- CELULAR KEY VALUE MUST PASS PXVALID'S PHONE TEST.*
003840       2041-CHECK-CELULAR-KEY.
003850           MOVE 'PHONE   ' TO WS-VAL-RULE-CODE
003860           MOVE SPACES TO WS-VAL-VALUE-ALPHA
003870           MOVE TRN-KEY-VALUE TO WS-VAL-VALUE-ALPHA
003880           CALL 'PXVALID' USING WS-VAL-RULE-CODE
003890                                 WS-VAL-VALUE-ALPHA
003900                                 WS-VAL-VALUE-NUMERIC
003910                                 WS-VAL-RETURN-CODE
003920                                 WS-VAL-RETURN-MSG
003930           IF WS-VAL-RETURN-CODE NOT = '0'
003940               SET RES-IS-REJECTED TO TRUE
003950               SET WS-KEY-REJECTED TO TRUE
003960               MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
003970           END-IF
003980           .
003985*    RULE 16 -- EMAIL KEY VALUE MUST PASS PXVALID'S EMAIL TEST. *
003990       2042-CHECK-EMAIL-KEY.
004000           MOVE 'EMAIL   ' TO WS-VAL-RULE-CODE
004010           MOVE SPACES TO WS-VAL-VALUE-ALPHA
004020           MOVE TRN-KEY-VALUE TO WS-VAL-VALUE-ALPHA
004030           CALL 'PXVALID' USING WS-VAL-RULE-CODE
004040                                 WS-VAL-VALUE-ALPHA
004050                                 WS-VAL-VALUE-NUMERIC
004060                                 WS-VAL-RETURN-CODE
004070                                 WS-VAL-RETURN-MSG
004080           IF WS-VAL-RETURN-CODE NOT = '0'
004090               SET RES-IS-REJECTED TO TRUE
004100               SET WS-KEY-REJECTED TO TRUE
004110               MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
004120           END-IF
004130           .
004140       EJECT
004145*    RULE 17 -- CPF KEY: PESSOA FISICA ONLY, MUST MATCH THE      *
004146*    ACCOUNT OWNER'S OWN CPF, ONE ACTIVE CPF KEY PER ACCOUNT.    *
004150       2043-CHECK-CPF-KEY.
004160           MOVE USR-PERSON-TYPE TO WS-PERSTYPE-UPPER
004170           INSPECT WS-PERSTYPE-UPPER CONVERTING
004180               'abcdefghijklmnopqrstuvwxyz'
004190               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004200           IF WS-PERSTYPE-UPPER NOT = 'FISICA    '
004210               SET RES-IS-REJECTED TO TRUE
004220               SET WS-KEY-REJECTED TO TRUE
004230               MOVE 'Legal entities cannot register a CPF key'
004240                   TO RES-MESSAGE
004250           ELSE
004260               IF TRN-KEY-VALUE (1:14) NOT = USR-IDENTIFICATION
004270                   SET RES-IS-REJECTED TO TRUE
004280                   SET WS-KEY-REJECTED TO TRUE
004290                   STRING
004300                       "The CPF key must be the same as the "
004310                       "account's CPF"
004320                       DELIMITED BY SIZE INTO RES-MESSAGE
004330                   END-STRING
004340               ELSE
004350                   IF WS-ACCT-CPF-TOTAL > 0
004360                       SET RES-IS-REJECTED TO TRUE
004370                       SET WS-KEY-REJECTED TO TRUE
004380                       MOVE
004390                       'CPF key already registered for this account'
004400                           TO RES-MESSAGE
004410                   ELSE
004420                       MOVE 'CPF     ' TO WS-VAL-RULE-CODE
004430                       MOVE SPACES TO WS-VAL-VALUE-ALPHA
004440                       MOVE TRN-KEY-VALUE TO WS-VAL-VALUE-ALPHA
004450                       CALL 'PXVALID' USING WS-VAL-RULE-CODE
004460                                             WS-VAL-VALUE-ALPHA
004470                                             WS-VAL-VALUE-NUMERIC
004480                                             WS-VAL-RETURN-CODE
004490                                             WS-VAL-RETURN-MSG
004500                       IF WS-VAL-RETURN-CODE NOT = '0'
004510                           SET RES-IS-REJECTED TO TRUE
004520                           SET WS-KEY-REJECTED TO TRUE
004530                           MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
004540                       END-IF
004550                   END-IF
004560               END-IF
004570           END-IF
004580           .
004590       EJECT
004595*    RULE 18 -- CNPJ KEY: PESSOA JURIDICA ONLY, MUST MATCH THE   *
004596*    ACCOUNT OWNER'S OWN CNPJ, ONE ACTIVE CNPJ KEY PER ACCOUNT.  *
004600       2044-CHECK-CNPJ-KEY.
004610           MOVE USR-PERSON-TYPE TO WS-PERSTYPE-UPPER
004620           INSPECT WS-PERSTYPE-UPPER CONVERTING
004630               'abcdefghijklmnopqrstuvwxyz'
004640               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004650           IF WS-PERSTYPE-UPPER = 'FISICA    '
004660               SET RES-IS-REJECTED TO TRUE
004670               SET WS-KEY-REJECTED TO TRUE
004680               MOVE 'Individuals cannot register a CNPJ key'
004690                   TO RES-MESSAGE
004700           ELSE
004710               IF TRN-KEY-VALUE (1:14) NOT = USR-IDENTIFICATION
004720                   SET RES-IS-REJECTED TO TRUE
004730                   SET WS-KEY-REJECTED TO TRUE
004740                   STRING
004750                       "The CNPJ key must be the same as the "
004760                       "account's CNPJ"
004770                       DELIMITED BY SIZE INTO RES-MESSAGE
004780                   END-STRING
004790               ELSE
004800                   IF WS-ACCT-CNPJ-TOTAL > 0
004810                       SET RES-IS-REJECTED TO TRUE
004820                       SET WS-KEY-REJECTED TO TRUE
004830                       MOVE
004840                       'CNPJ key already registered for this account'
004850                           TO RES-MESSAGE
004860                   ELSE
004870                       MOVE 'CNPJ    ' TO WS-VAL-RULE-CODE
004880                       MOVE SPACES TO WS-VAL-VALUE-ALPHA
004890                       MOVE TRN-KEY-VALUE TO WS-VAL-VALUE-ALPHA
004900                       CALL 'PXVALID' USING WS-VAL-RULE-CODE
004910                                             WS-VAL-VALUE-ALPHA
004920                                             WS-VAL-VALUE-NUMERIC
004930                                             WS-VAL-RETURN-CODE
004940                                             WS-VAL-RETURN-MSG
004950                       IF WS-VAL-RETURN-CODE NOT = '0'
004960                           SET RES-IS-REJECTED TO TRUE
004970                           SET WS-KEY-REJECTED TO TRUE
004980                           MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
004990                       END-IF
005000                   END-IF
005010               END-IF
005020           END-IF
005030           .
005040       EJECT
005045*    RULE 19 -- ALEATORIO KEY VALUE MUST PASS PXVALID'S RANDOM   *
005046*    KEY FORMAT TEST (UUID-LIKE, BANK-GENERATED).                *
005050       2045-CHECK-ALEATORIO-KEY.
005060           MOVE 'RANDKEY ' TO WS-VAL-RULE-CODE
005070           MOVE SPACES TO WS-VAL-VALUE-ALPHA
005080           MOVE TRN-KEY-VALUE TO WS-VAL-VALUE-ALPHA
005090           CALL 'PXVALID' USING WS-VAL-RULE-CODE
005100                                 WS-VAL-VALUE-ALPHA
005110                                 WS-VAL-VALUE-NUMERIC
005120                                 WS-VAL-RETURN-CODE
005130                                 WS-VAL-RETURN-MSG
005140           IF WS-VAL-RETURN-CODE NOT = '0'
005150               SET RES-IS-REJECTED TO TRUE
005160               SET WS-KEY-REJECTED TO TRUE
005170               MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
005180           END-IF
005190           .
005200       EJECT
005210*****************************************************************
005220*       2090-ADD-KEY-ENTRY -- ASSIGN ID, ADD TO TABLE             *
005230*****************************************************************
005240       2090-ADD-KEY-ENTRY.
005250           IF WS-KEY-COUNT >= WS-KEY-TABMAX
005260               DISPLAY 'PXKEYMNT - PIX KEY TABLE OVERFLOW'
005270               GO TO 9900-ABEND
005280           END-IF
005290           ADD 1 TO WS-MAX-KEY-ID
005300           ADD 1 TO WS-KEY-COUNT
005305*    PIX KEY ID IS THE NEXT SEQUENCE NUMBER, NEVER REUSED.       *
005310           MOVE WS-MAX-KEY-ID TO WS-KTB-ID (WS-KEY-COUNT)
005320           MOVE WS-KEYTYPE-UPPER TO WS-KTB-TYPE (WS-KEY-COUNT)
005330           MOVE TRN-KEY-VALUE TO WS-KTB-VALUE (WS-KEY-COUNT)
005340           MOVE ACC-ID TO WS-KTB-ACCOUNT-ID (WS-KEY-COUNT)
005350           MOVE 'Y' TO WS-KTB-ACTIVE (WS-KEY-COUNT)
005360           MOVE 0 TO WS-KTB-INACTIVATED-AT (WS-KEY-COUNT)
005370           MOVE TRN-TIMESTAMP TO WS-KTB-CREATED-AT (WS-KEY-COUNT)
005380           MOVE TRN-TIMESTAMP TO WS-KTB-UPDATED-AT (WS-KEY-COUNT)
005390           SET RES-IS-ACCEPTED TO TRUE
005400           MOVE WS-MAX-KEY-ID TO RES-NEW-ID
005410           MOVE 'OK' TO RES-MESSAGE
005420           .
005425       2099-CREATE-KEY-EXIT.
005426           EXIT.
005430       EJECT
005440*****************************************************************
005450*       2400-DELETE-KEY -- FUNCTION 'DELETE'                     *
005460*****************************************************************
005470       2400-DELETE-KEY.
005480           MOVE 'DELETE-KEY' TO RES-ACTION
005490           MOVE 0 TO RES-NEW-ID
005500           SET WS-TGT-NOT-FOUND TO TRUE
005510           PERFORM 2410-SCAN-TARGET-ID
005520               VARYING WS-SUB FROM 1 BY 1
005530               UNTIL WS-SUB > WS-KEY-COUNT OR WS-TGT-FOUND
005540           IF WS-TGT-NOT-FOUND
005550               SET RES-IS-REJECTED TO TRUE
005560               MOVE 'Pix key not found' TO RES-MESSAGE
005570           ELSE
005580               IF WS-KTB-ACTIVE (WS-FIND-INDEX) NOT = 'Y'
005590                   SET RES-IS-REJECTED TO TRUE
005600                   MOVE 'Pix key is already inactive' TO RES-MESSAGE
005610               ELSE
005620                   MOVE 'N' TO WS-KTB-ACTIVE (WS-FIND-INDEX)
005630                   MOVE TRN-TIMESTAMP TO
005640                       WS-KTB-INACTIVATED-AT (WS-FIND-INDEX)
005650                   MOVE TRN-TIMESTAMP TO
005660                       WS-KTB-UPDATED-AT (WS-FIND-INDEX)
005670                   SET RES-IS-ACCEPTED TO TRUE
005680                   MOVE 'OK' TO RES-MESSAGE
005690               END-IF
005700           END-IF
005710           .
005715*    LOCATES THE TABLE ENTRY FOR THE PIX KEY ID BEING DELETED.   *
005720       2410-SCAN-TARGET-ID.
005730           IF WS-KKV-ID (WS-SUB) = TRN-TARGET-ID
005740               SET WS-TGT-FOUND TO TRUE
005750               MOVE WS-SUB TO WS-FIND-INDEX
005760           END-IF
005770           .
005775       2499-DELETE-KEY-EXIT.
005776           EXIT.
005780       EJECT
005790*****************************************************************
005800*       9000-TERMINATION -- REWRITE PIXKFILE, RETURN COUNT        *
005810*****************************************************************
005820       9000-TERMINATION.
005830           OPEN OUTPUT PIXKFILE
005840           IF NOT PIXKFILE-OK
005850               DISPLAY 'PXKEYMNT - OPEN PIXKFILE FOR OUTPUT FAILED '
005860                       WS-PIXKFILE-STATUS
005870               GO TO 9900-ABEND
005880           END-IF
005890           MOVE 0 TO LK-ACTIVE-COUNT
005900           PERFORM 9010-WRITE-KEY-ENTRY
005910               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-KEY-COUNT
005920           CLOSE PIXKFILE
005930           .
005935*    REWRITES ONE TABLE ENTRY TO PIXKFILE, COUNTING ACTIVE KEYS. *
005940       9010-WRITE-KEY-ENTRY.
005950           MOVE WS-KTB-ID (WS-SUB)             TO KEY-ID
005960           MOVE WS-KTB-TYPE (WS-SUB)           TO KEY-TYPE
005970           MOVE WS-KTB-VALUE (WS-SUB)          TO KEY-VALUE
005980           MOVE WS-KTB-ACCOUNT-ID (WS-SUB)     TO KEY-ACCOUNT-ID
005990           MOVE WS-KTB-ACTIVE (WS-SUB)         TO KEY-ACTIVE
006000           MOVE WS-KTB-INACTIVATED-AT (WS-SUB) TO KEY-INACTIVATED-AT
006010           MOVE WS-KTB-CREATED-AT (WS-SUB)     TO KEY-CREATED-AT
006020           MOVE WS-KTB-UPDATED-AT (WS-SUB)     TO KEY-UPDATED-AT
006030           WRITE PIXKEY-RECORD
006040           IF WS-KTB-ACTIVE (WS-SUB) = 'Y'
006050               ADD 1 TO LK-ACTIVE-COUNT
006060           END-IF
006070           .
006075       9099-TERMINATION-EXIT.
006076           EXIT.
006080       EJECT
006090*****************************************************************
006100*       9900-ABEND                                                *
006110*****************************************************************
006120       9900-ABEND.
006125*    CKABEND IS THE SHOP'S STANDARD DUMP-AND-INTERRUPT ROUTINE.  *
006130           DISPLAY 'PROGRAM ABENDING - PXKEYMNT'
006140           CALL 'CKABEND'
006150           GOBACK
006160           .
