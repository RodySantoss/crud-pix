000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PXUSRMNT.
000030       AUTHOR. R ALMEIDA.
000040       INSTALLATION. BANCO AGUIA NACIONAL - EDP DIVISION.
000050       DATE-WRITTEN. 03/1983.
000060       DATE-COMPILED.
000070       SECURITY. INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  PXUSRMNT MAINTAINS THE USER (ACCOUNT HOLDER) MASTER FOR THE  *
000120*  KEY REGISTRY SYSTEM.  CALLED BY PXBATCH ONCE WITH FUNCTION    *
000130*  'INIT' TO LOAD USERFILE INTO A TABLE, ONCE PER CREATE-USER/  *
000140*  UPDATE-USER TRANSACTION, AND ONCE WITH 'TERM' TO REWRITE     *
000150*  USERFILE AT END OF JOB.  ALSO CALLED BY PXACCMNT AND         *
000160*  PXKEYMNT (FUNCTIONS 'FINDID'/'FINDNUM') TO LOOK UP THE USER  *
000170*  OWNING AN ACCOUNT.  NEVER RUN AS A JOB STEP OF ITS OWN.      *
000180*                                                               *
000190*P    ENTRY PARAMETERS..                                        *
000200*     LK-FUNCTION-CODE   INIT/CREATE/UPDATE/FINDID/FINDNUM/TERM *
000210*     TRANSACTION-RECORD INPUT FOR CREATE/UPDATE AND KEY FOR    *
000220*                         FINDID                                *
000230*     LK-USER-RECORD     KEY FOR FINDNUM, RETURN AREA FOR        *
000240*                         FINDID/FINDNUM                        *
000250*     RESULT-RECORD      RETURNED BY CREATE/UPDATE              *
000270*     LK-ACTIVE-COUNT     RETURNED BY TERM                       *
000280*     LK-FOUND-SWITCH    'Y'/'N', RETURNED BY FINDID/FINDNUM    *
000290*                                                               *
000300*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000310*     I/O ERROR ON USERFILE, USER TABLE OVERFLOW.               *
000320*                                                               *
000330*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000340*     PXVALID  ---- FIELD/FORMAT/CHECK-DIGIT VALIDATION         *
000350*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000360*                                                               *
000370*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000380*     WS-USER-TABLE-AREA -- IN-STORAGE USER MASTER, SEE 1000.   *
000390*                                                               *
000400*****************************************************************
000410*  CHANGE LOG                                                   *
000420*  -----------------------------------------------------------  *
000430*  03/09/83  R.ALMEIDA    ORIGINAL CODING                       *
000440*  11/14/84  R.ALMEIDA    ADDED DUPLICATE IDENTIFICATION CHECK  *
000450*  08/19/91  J.FARIA      FINDID/FINDNUM FUNCTIONS FOR ACCOUNTS *
000460*  01/07/99  M.SOUZA      Y2K - TIMESTAMP FIELDS NOW 14-DIGIT   *
000470*  06/22/20  C.TEIXEIRA   PERSON TYPE LOCK ON UPDATE  CR-2043   *
000480*****************************************************************
000490       EJECT
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM.
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560           SELECT USERFILE ASSIGN TO USRFILE
000570               ORGANIZATION IS SEQUENTIAL
000580               FILE STATUS IS WS-USERFILE-STATUS.
000590       EJECT
000600       DATA DIVISION.
000610       FILE SECTION.
000620       FD  USERFILE
000630           RECORDING MODE IS F
000640           BLOCK CONTAINS 0 RECORDS.
000650           COPY PXUSRREC.
000660       EJECT
000670       WORKING-STORAGE SECTION.
000680       01  FILLER PIC X(32)
000690           VALUE 'PXUSRMNT WORKING STORAGE BEGINS'.
000700*****************************************************************
000710*                         DATA AREAS                             *
000720*****************************************************************
000730       01  WS-USERFILE-STATUS    PIC X(02).
000740           88  USERFILE-OK           VALUE '00'.
000750           88  USERFILE-EOF          VALUE '10'.
000760       01  WS-USERFILE-STATUS-NUM REDEFINES WS-USERFILE-STATUS
000770                                 PIC 99.
000780
000790       01  WS-USER-TABLE-SIZE    PIC S9(8) COMP VALUE +9999.
000800       01  FILLER REDEFINES WS-USER-TABLE-SIZE.
000810           05  FILLER                PIC X(2).
000820           05  WS-USER-TABMAX        COMP PIC 9(4).
000830
000840       01  WS-SUB                PIC S9(4) COMP VALUE 0.
000850       01  WS-USER-COUNT         PIC S9(4) COMP VALUE 0.
000860       01  WS-MAX-USR-ID         PIC 9(06) VALUE 0.
000870       01  WS-DUP-INDEX          PIC S9(4) COMP VALUE 0.
000880       01  WS-FIND-INDEX         PIC S9(4) COMP VALUE 0.
000890
000900       01  WS-DUP-SW             PIC X(1).
000910           88  WS-DUP-FOUND          VALUE 'Y'.
000920           88  WS-DUP-NOT-FOUND      VALUE 'N'.
000930       01  WS-TGT-SW             PIC X(1).
000940           88  WS-TGT-FOUND          VALUE 'Y'.
000950           88  WS-TGT-NOT-FOUND      VALUE 'N'.
000960
000970       01  WS-PERSTYPE-UPPER     PIC X(10).
000980       01  WS-STORED-TYPE-UPPER  PIC X(10).
000990
001000       01  WS-VAL-RULE-CODE      PIC X(8).
001010       01  WS-VAL-VALUE-ALPHA    PIC X(77).
001020       01  WS-VAL-VALUE-NUMERIC  PIC 9(8) VALUE 0.
001030       01  WS-VAL-RETURN-CODE    PIC X(1).
001040       01  WS-VAL-RETURN-MSG     PIC X(80).
001050
001060       EJECT
001070*****************************************************************
001080*       IN-STORAGE USER MASTER TABLE                              *
001090*****************************************************************
001100       01  WS-USER-TABLE-AREA.
001110           05  WS-USER-TAB OCCURS 9999 TIMES.
001120               10  WS-UTB-ID              PIC 9(06).
001130               10  WS-UTB-PERSON-TYPE     PIC X(10).
001140               10  WS-UTB-NAME            PIC X(30).
001150               10  WS-UTB-LAST-NAME       PIC X(45).
001160               10  WS-UTB-IDENTIFICATION  PIC X(14).
001170               10  WS-UTB-PHONE           PIC X(15).
001180               10  WS-UTB-EMAIL           PIC X(77).
001190               10  WS-UTB-ACTIVE          PIC X(01).
001200               10  WS-UTB-INACTIVATED-AT  PIC 9(14).
001210               10  WS-UTB-CREATED-AT      PIC 9(14).
001220               10  WS-UTB-UPDATED-AT      PIC 9(14).
001230       01  WS-USER-KEY-VIEW REDEFINES WS-USER-TABLE-AREA.
001240           05  WS-UKV-ENTRY OCCURS 9999 TIMES.
001250               10  WS-UKV-ID              PIC 9(06).
001260               10  WS-UKV-PERSON-TYPE     PIC X(10).
001270               10  WS-UKV-NAME            PIC X(30).
001280               10  WS-UKV-LAST-NAME       PIC X(45).
001290               10  WS-UKV-IDENTIFICATION  PIC X(14).
001300               10  FILLER                 PIC X(135).
001310       01  FILLER PIC X(32)
001320           VALUE 'PXUSRMNT WORKING STORAGE ENDS  '.
001330       EJECT
001340       LINKAGE SECTION.
001350       01  LK-FUNCTION-CODE      PIC X(8).
001360           88  FUNCTION-IS-INIT      VALUE 'INIT    '.
001370           88  FUNCTION-IS-CREATE    VALUE 'CREATE  '.
001380           88  FUNCTION-IS-UPDATE    VALUE 'UPDATE  '.
001390           88  FUNCTION-IS-FINDID    VALUE 'FINDID  '.
001400           88  FUNCTION-IS-FINDNUM   VALUE 'FINDNUM '.
001410           88  FUNCTION-IS-TERM      VALUE 'TERM    '.
001420*****************************************************************
001421*    LK-TRAN-RECORD/LK-RESULT-RECORD ARE BARE COPIES, NOT WS-   *
001422*    OR LK-WRAPPED 01 ITEMS -- COPY IS TEXT SUBSTITUTION AND    *
001423*    EACH MEMBER ALREADY OPENS AT THE 01 LEVEL ON ITS OWN.      *
001424*    LK-USER-RECORD DOES COLLIDE WITH USERFILE'S OWN USER-      *
001425*    RECORD BELOW, SO ITS 01 AND EVERY SUBORDINATE FIELD ARE    *
001426*    RENAMED BY THE REPLACING PHRASE ON ITS COPY.               *
001427*****************************************************************
001428           COPY PXTRNREC.
001429           COPY PXUSRREC
001430               REPLACING USER-RECORD         BY LK-USER-RECORD
001431                         USR-ID               BY LK-USR-ID
001432                         USR-PERSON-TYPE      BY LK-USR-PERSON-TYPE
001433                         USR-NAME             BY LK-USR-NAME
001434                         USR-LAST-NAME        BY LK-USR-LAST-NAME
001435                         USR-IDENTIFICATION   BY LK-USR-IDENTIFICATION
001436                         USR-PHONE            BY LK-USR-PHONE
001437                         USR-EMAIL            BY LK-USR-EMAIL
001438                         USR-ACTIVE           BY LK-USR-ACTIVE
001439                         USR-IS-ACTIVE        BY LK-USR-IS-ACTIVE
001440                         USR-IS-INACTIVE      BY LK-USR-IS-INACTIVE
001441                         USR-INACTIVATED-AT   BY LK-USR-INACTIVATED-AT
001442                         USR-CREATED-AT       BY LK-USR-CREATED-AT
001443                         USR-UPDATED-AT       BY LK-USR-UPDATED-AT.
001450           COPY PXRESREC.
001480       01  LK-ACTIVE-COUNT       PIC 9(06).
001490       01  LK-FOUND-SWITCH       PIC X(01).
001500       EJECT
001510*****************************************************************
001520*                        PROCEDURE DIVISION                      *
001530*****************************************************************
001540       PROCEDURE DIVISION USING LK-FUNCTION-CODE
001550                                 TRANSACTION-RECORD
001560                                 LK-USER-RECORD
001570                                 RESULT-RECORD
001580                                 LK-ACTIVE-COUNT
001590                                 LK-FOUND-SWITCH.
001600       0000-MAIN.
001610           EVALUATE TRUE
001620               WHEN FUNCTION-IS-INIT
001630                   PERFORM 1000-INIT-TABLE
001632                       THRU 1099-INIT-TABLE-EXIT
001640               WHEN FUNCTION-IS-CREATE
001650                   PERFORM 2000-CREATE-USER
001652                       THRU 2099-CREATE-USER-EXIT
001660               WHEN FUNCTION-IS-UPDATE
001670                   PERFORM 2100-UPDATE-USER
001672                       THRU 2199-UPDATE-USER-EXIT
001680               WHEN FUNCTION-IS-FINDID
001690                   PERFORM 2200-FIND-BY-IDENT
001692                       THRU 2299-FIND-BY-IDENT-EXIT
001700               WHEN FUNCTION-IS-FINDNUM
001710                   PERFORM 2300-FIND-BY-ID
001712                       THRU 2399-FIND-BY-ID-EXIT
001720               WHEN FUNCTION-IS-TERM
001730                   PERFORM 9000-TERMINATION
001732                       THRU 9099-TERMINATION-EXIT
001740           END-EVALUATE
001750           GOBACK
001760           .
001770       EJECT
001780*****************************************************************
001790*       1000-INIT-TABLE -- LOAD USERFILE INTO WS-USER-TAB        *
001800*****************************************************************
001810       1000-INIT-TABLE.
001820           MOVE 0 TO WS-USER-COUNT
001830           MOVE 0 TO WS-MAX-USR-ID
001840           OPEN INPUT USERFILE
001850           IF NOT USERFILE-OK
001860               DISPLAY 'PXUSRMNT - OPEN USERFILE FAILED '
001870                       WS-USERFILE-STATUS
001880               GO TO 9900-ABEND
001890           END-IF
001900           PERFORM 1010-READ-USERFILE
001910           PERFORM 1020-LOAD-TABLE-ENTRY
001920               UNTIL USERFILE-EOF
001930           CLOSE USERFILE
001940           .
001945*    READS ONE USER RECORD INTO THE FD AREA FOR 1020 TO STAGE.   *
001950       1010-READ-USERFILE.
001960           READ USERFILE
001970               AT END SET USERFILE-EOF TO TRUE
001980           END-READ
001990           .
001995*    COPIES ONE USERFILE RECORD INTO WS-USER-TAB AND TRACKS THE  *
001996*    HIGHEST USER ID SEEN SO FAR, FOR ASSIGNING NEW IDS ON       *
001997*    CREATE-USER.                                                *
002000       1020-LOAD-TABLE-ENTRY.
002010           ADD 1 TO WS-USER-COUNT
002020           IF WS-USER-COUNT > WS-USER-TABMAX
002030               DISPLAY 'PXUSRMNT - USER TABLE OVERFLOW'
002040               GO TO 9900-ABEND
002050           END-IF
002060           MOVE USR-ID              TO WS-UTB-ID (WS-USER-COUNT)
002070           MOVE USR-PERSON-TYPE     TO
002080                WS-UTB-PERSON-TYPE (WS-USER-COUNT)
002090           MOVE USR-NAME            TO WS-UTB-NAME (WS-USER-COUNT)
002100           MOVE USR-LAST-NAME       TO
002110                WS-UTB-LAST-NAME (WS-USER-COUNT)
002120           MOVE USR-IDENTIFICATION  TO
002130                WS-UTB-IDENTIFICATION (WS-USER-COUNT)
002140           MOVE USR-PHONE           TO WS-UTB-PHONE (WS-USER-COUNT)
002150           MOVE USR-EMAIL           TO WS-UTB-EMAIL (WS-USER-COUNT)
002160           MOVE USR-ACTIVE          TO WS-UTB-ACTIVE (WS-USER-COUNT)
002170           MOVE USR-INACTIVATED-AT  TO
002180                WS-UTB-INACTIVATED-AT (WS-USER-COUNT)
002190           MOVE USR-CREATED-AT      TO
002200                WS-UTB-CREATED-AT (WS-USER-COUNT)
002210           MOVE USR-UPDATED-AT      TO
002220                WS-UTB-UPDATED-AT (WS-USER-COUNT)
002230           IF USR-ID > WS-MAX-USR-ID
002240               MOVE USR-ID TO WS-MAX-USR-ID
002250           END-IF
002260           PERFORM 1010-READ-USERFILE
002270           .
002275       1099-INIT-TABLE-EXIT.
002276           EXIT.
002280       EJECT
002290*****************************************************************
002300*       2000-CREATE-USER -- FUNCTION 'CREATE'                    *
002310*****************************************************************
002320       2000-CREATE-USER.
002330           MOVE 'CREATE-USER' TO RES-ACTION
002340           MOVE 0 TO RES-NEW-ID
002350           PERFORM 2010-CHECK-DUP-IDENT
002360           IF WS-DUP-FOUND
002370               SET RES-IS-REJECTED TO TRUE
002380               IF WS-UTB-ACTIVE (WS-DUP-INDEX) = 'Y'
002390                   MOVE
002400           'User with this identification already exists and is active'
002410                       TO RES-MESSAGE
002420               ELSE
002430                   MOVE
002440           'User with this identification already exists but is inactive'
002450                       TO RES-MESSAGE
002460               END-IF
002470           ELSE
002480               MOVE SPACES TO WS-VAL-RETURN-MSG
002490               MOVE '0' TO WS-VAL-RETURN-CODE
002500               PERFORM 2020-VALIDATE-USER-FIELDS
002510               IF WS-VAL-RETURN-CODE = '0'
002520                   PERFORM 2030-ADD-USER-ENTRY
002530               ELSE
002540                   SET RES-IS-REJECTED TO TRUE
002550                   MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
002560               END-IF
002570           END-IF
002580           .
002585*    ONE CPF/CNPJ PER USER, ACTIVE OR INACTIVE -- SEE 2020 BELOW  *
002586*    FOR THE REJECTION MESSAGE WORDING WHEN A DUPLICATE TURNS UP. *
002590       2010-CHECK-DUP-IDENT.
002600           SET WS-DUP-NOT-FOUND TO TRUE
002610           PERFORM 2011-SCAN-IDENT
002620               VARYING WS-SUB FROM 1 BY 1
002630               UNTIL WS-SUB > WS-USER-COUNT OR WS-DUP-FOUND
002640           .
002645*    ONE TABLE ENTRY'S IDENTIFICATION AGAINST THE INCOMING ONE.  *
002650       2011-SCAN-IDENT.
002660           IF WS-UKV-IDENTIFICATION (WS-SUB) = TRN-IDENTIFICATION
002670               SET WS-DUP-FOUND TO TRUE
002680               MOVE WS-SUB TO WS-DUP-INDEX
002690           END-IF
002700           .
002710       EJECT
002720*****************************************************************
002730*   2020-VALIDATE-USER-FIELDS -- RULES 1,2,3,4 AND 5/6/7          *
002740*****************************************************************
002745*    CALLS PXVALID ONE FIELD AT A TIME, STOPPING AT THE FIRST    *
002746*    REJECTION SO WS-VAL-RETURN-MSG CARRIES ONLY ONE COMPLAINT.   *
002750       2020-VALIDATE-USER-FIELDS.
002760           MOVE 'USRNAME ' TO WS-VAL-RULE-CODE
002770           MOVE SPACES TO WS-VAL-VALUE-ALPHA
002780           MOVE TRN-NAME TO WS-VAL-VALUE-ALPHA (1:30)
002790           CALL 'PXVALID' USING WS-VAL-RULE-CODE
002800                                 WS-VAL-VALUE-ALPHA
002810                                 WS-VAL-VALUE-NUMERIC
002820                                 WS-VAL-RETURN-CODE
002830                                 WS-VAL-RETURN-MSG
002840           IF WS-VAL-RETURN-CODE = '0'
002850               MOVE 'LASTNAME' TO WS-VAL-RULE-CODE
002860               MOVE SPACES TO WS-VAL-VALUE-ALPHA
002870               MOVE TRN-LAST-NAME TO WS-VAL-VALUE-ALPHA (1:45)
002880               CALL 'PXVALID' USING WS-VAL-RULE-CODE
002890                                     WS-VAL-VALUE-ALPHA
002900                                     WS-VAL-VALUE-NUMERIC
002910                                     WS-VAL-RETURN-CODE
002920                                     WS-VAL-RETURN-MSG
002930           END-IF
002940           IF WS-VAL-RETURN-CODE = '0'
002950               MOVE 'PHONE   ' TO WS-VAL-RULE-CODE
002960               MOVE SPACES TO WS-VAL-VALUE-ALPHA
002970               MOVE TRN-PHONE TO WS-VAL-VALUE-ALPHA (1:15)
002980               CALL 'PXVALID' USING WS-VAL-RULE-CODE
002990                                     WS-VAL-VALUE-ALPHA
003000                                     WS-VAL-VALUE-NUMERIC
003010                                     WS-VAL-RETURN-CODE
003020                                     WS-VAL-RETURN-MSG
003030           END-IF
003040           IF WS-VAL-RETURN-CODE = '0'
003050               MOVE 'EMAIL   ' TO WS-VAL-RULE-CODE
003060               MOVE SPACES TO WS-VAL-VALUE-ALPHA
003070               MOVE TRN-EMAIL TO WS-VAL-VALUE-ALPHA (1:77)
003080               CALL 'PXVALID' USING WS-VAL-RULE-CODE
003090                                     WS-VAL-VALUE-ALPHA
003100                                     WS-VAL-VALUE-NUMERIC
003110                                     WS-VAL-RETURN-CODE
003120                                     WS-VAL-RETURN-MSG
003130           END-IF
003140           IF WS-VAL-RETURN-CODE = '0'
003150               PERFORM 2025-VALIDATE-PERSON-TYPE
003160           END-IF
003170           .
003175*    RULE 5 -- PERSON TYPE VALID CODE, PLUS RULE 13 BELOW.       *
003180       2025-VALIDATE-PERSON-TYPE.
003190           MOVE 'PERSTYPE' TO WS-VAL-RULE-CODE
003200           MOVE SPACES TO WS-VAL-VALUE-ALPHA
003210           MOVE TRN-PERSON-TYPE TO WS-VAL-VALUE-ALPHA (1:10)
003220           CALL 'PXVALID' USING WS-VAL-RULE-CODE
003230                                 WS-VAL-VALUE-ALPHA
003240                                 WS-VAL-VALUE-NUMERIC
003250                                 WS-VAL-RETURN-CODE
003260                                 WS-VAL-RETURN-MSG
003270           IF WS-VAL-RETURN-CODE = '0'
003280               MOVE TRN-PERSON-TYPE TO WS-PERSTYPE-UPPER
003290               INSPECT WS-PERSTYPE-UPPER CONVERTING
003300                   'abcdefghijklmnopqrstuvwxyz'
003310                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003320               IF WS-PERSTYPE-UPPER = 'FISICA    '
003330                   MOVE 'CPF     ' TO WS-VAL-RULE-CODE
003340                   MOVE SPACES TO WS-VAL-VALUE-ALPHA
003350                   MOVE TRN-IDENTIFICATION
003360                       TO WS-VAL-VALUE-ALPHA (1:14)
003370               ELSE
003380                   MOVE 'CNPJ    ' TO WS-VAL-RULE-CODE
003390                   MOVE SPACES TO WS-VAL-VALUE-ALPHA
003400                   MOVE TRN-IDENTIFICATION
003410                       TO WS-VAL-VALUE-ALPHA (1:14)
003420               END-IF
003430               CALL 'PXVALID' USING WS-VAL-RULE-CODE
003440                                     WS-VAL-VALUE-ALPHA
003450                                     WS-VAL-VALUE-NUMERIC
003460                                     WS-VAL-RETURN-CODE
003470                                     WS-VAL-RETURN-MSG
003480           END-IF
003490           .
003500       EJECT
003510*****************************************************************
003520*       2030-ADD-USER-ENTRY -- ASSIGN ID, ADD TO TABLE            *
003530*****************************************************************
003540       2030-ADD-USER-ENTRY.
003550           IF WS-USER-COUNT >= WS-USER-TABMAX
003560               DISPLAY 'PXUSRMNT - USER TABLE OVERFLOW'
003570               GO TO 9900-ABEND
003580           END-IF
003590           ADD 1 TO WS-MAX-USR-ID
003600           ADD 1 TO WS-USER-COUNT
003605*    USER ID IS THE NEXT SEQUENCE NUMBER -- NEVER REUSED, EVEN   *
003606*    IF AN OLDER USER IS LATER DROPPED FROM THE TABLE.           *
003610           MOVE WS-MAX-USR-ID TO WS-UTB-ID (WS-USER-COUNT)
003620           MOVE TRN-PERSON-TYPE TO
003630               WS-UTB-PERSON-TYPE (WS-USER-COUNT)
003640           MOVE TRN-NAME TO WS-UTB-NAME (WS-USER-COUNT)
003650           MOVE TRN-LAST-NAME TO WS-UTB-LAST-NAME (WS-USER-COUNT)
003660           MOVE TRN-IDENTIFICATION TO
003670               WS-UTB-IDENTIFICATION (WS-USER-COUNT)
003680           MOVE TRN-PHONE TO WS-UTB-PHONE (WS-USER-COUNT)
003690           MOVE TRN-EMAIL TO WS-UTB-EMAIL (WS-USER-COUNT)
003700           MOVE 'Y' TO WS-UTB-ACTIVE (WS-USER-COUNT)
003710           MOVE 0 TO WS-UTB-INACTIVATED-AT (WS-USER-COUNT)
003720           MOVE TRN-TIMESTAMP TO WS-UTB-CREATED-AT (WS-USER-COUNT)
003730           MOVE TRN-TIMESTAMP TO WS-UTB-UPDATED-AT (WS-USER-COUNT)
003740           SET RES-IS-ACCEPTED TO TRUE
003750           MOVE WS-MAX-USR-ID TO RES-NEW-ID
003760           MOVE 'OK' TO RES-MESSAGE
003770           .
003775       2099-CREATE-USER-EXIT.
003776           EXIT.
003780       EJECT
003790*****************************************************************
003800*       2100-UPDATE-USER -- FUNCTION 'UPDATE'                    *
003810*****************************************************************
003820       2100-UPDATE-USER.
003830           MOVE 'UPDATE-USER' TO RES-ACTION
003840           MOVE 0 TO RES-NEW-ID
003850           SET WS-TGT-NOT-FOUND TO TRUE
003860           PERFORM 2110-SCAN-TARGET-ID
003870               VARYING WS-SUB FROM 1 BY 1
003880               UNTIL WS-SUB > WS-USER-COUNT OR WS-TGT-FOUND
003890           IF WS-TGT-NOT-FOUND
003900               SET RES-IS-REJECTED TO TRUE
003910               MOVE 'User not found' TO RES-MESSAGE
003920           ELSE
003930               IF WS-UTB-ACTIVE (WS-FIND-INDEX) NOT = 'Y'
003940                   SET RES-IS-REJECTED TO TRUE
003950                   MOVE 'User is inactive' TO RES-MESSAGE
003960               ELSE
003970                   MOVE WS-UTB-PERSON-TYPE (WS-FIND-INDEX)
003980                       TO WS-STORED-TYPE-UPPER
003990                   INSPECT WS-STORED-TYPE-UPPER CONVERTING
004000                       'abcdefghijklmnopqrstuvwxyz'
004010                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004015*    UPPERCASED BOTH SIDES BEFORE THE COMPARE SO A LOWERCASE     *
004016*    PERSON TYPE ON THE TRANSACTION DOES NOT LOOK LIKE A CHANGE. *
004020                   MOVE TRN-PERSON-TYPE TO WS-PERSTYPE-UPPER
004030                   INSPECT WS-PERSTYPE-UPPER CONVERTING
004040                       'abcdefghijklmnopqrstuvwxyz'
004050                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004060                   IF WS-PERSTYPE-UPPER NOT = WS-STORED-TYPE-UPPER
004070                       SET RES-IS-REJECTED TO TRUE
004080                       MOVE
004090                       'It is not possible to change the person type'
004100                           TO RES-MESSAGE
004110                   ELSE
004120                       MOVE SPACES TO WS-VAL-RETURN-MSG
004130                       MOVE '0' TO WS-VAL-RETURN-CODE
004140                       PERFORM 2020-VALIDATE-USER-FIELDS
004150                       IF WS-VAL-RETURN-CODE = '0'
004160                           PERFORM 2130-REPLACE-USER-ENTRY
004170                       ELSE
004180                           SET RES-IS-REJECTED TO TRUE
004190                           MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
004200                       END-IF
004210                   END-IF
004220               END-IF
004230           END-IF
004240           .
004245*    LOCATES THE TABLE ENTRY FOR THE USER ID BEING UPDATED.      *
004250       2110-SCAN-TARGET-ID.
004260           IF WS-UKV-ID (WS-SUB) = TRN-TARGET-ID
004270               SET WS-TGT-FOUND TO TRUE
004280               MOVE WS-SUB TO WS-FIND-INDEX
004290           END-IF
004300           .
004305*    PERSON TYPE AND IDENTIFICATION NUMBER ARE NEVER REPLACED.   *
004310       2130-REPLACE-USER-ENTRY.
004320           MOVE TRN-NAME TO WS-UTB-NAME (WS-FIND-INDEX)
004330           MOVE TRN-LAST-NAME TO WS-UTB-LAST-NAME (WS-FIND-INDEX)
004340           MOVE TRN-PHONE TO WS-UTB-PHONE (WS-FIND-INDEX)
004350           MOVE TRN-EMAIL TO WS-UTB-EMAIL (WS-FIND-INDEX)
004360           MOVE TRN-TIMESTAMP TO
004370               WS-UTB-UPDATED-AT (WS-FIND-INDEX)
004380           SET RES-IS-ACCEPTED TO TRUE
004390           MOVE 'OK' TO RES-MESSAGE
004400           .
004405       2199-UPDATE-USER-EXIT.
004406           EXIT.
004410       EJECT
004420*****************************************************************
004430*       2200-FIND-BY-IDENT -- FUNCTION 'FINDID'                  *
004440*       (USED BY PXACCMNT ON CREATE-ACCT)                        *
004450*****************************************************************
004460       2200-FIND-BY-IDENT.
004470           MOVE 'N' TO LK-FOUND-SWITCH
004480           SET WS-TGT-NOT-FOUND TO TRUE
004490           PERFORM 2210-SCAN-IDENT-KEY
004500               VARYING WS-SUB FROM 1 BY 1
004510               UNTIL WS-SUB > WS-USER-COUNT OR WS-TGT-FOUND
004520           IF WS-TGT-FOUND
004530               MOVE 'Y' TO LK-FOUND-SWITCH
004540               PERFORM 2220-MOVE-ENTRY-TO-LINKAGE
004550           END-IF
004560           .
004565*    ONE TABLE ENTRY'S CPF/CNPJ AGAINST THE FINDIDENT TRANSACTION.*
004570       2210-SCAN-IDENT-KEY.
004580           IF WS-UKV-IDENTIFICATION (WS-SUB) = TRN-IDENTIFICATION
004590               SET WS-TGT-FOUND TO TRUE
004600               MOVE WS-SUB TO WS-FIND-INDEX
004610           END-IF
004620           .
004625       2299-FIND-BY-IDENT-EXIT.
004626           EXIT.
004630       EJECT
004640*****************************************************************
004650*       2300-FIND-BY-ID -- FUNCTION 'FINDNUM'                    *
004660*       (USED BY PXKEYMNT TO LOOK UP AN ACCOUNT'S OWNER)          *
004670*****************************************************************
004680       2300-FIND-BY-ID.
004690           MOVE 'N' TO LK-FOUND-SWITCH
004700           SET WS-TGT-NOT-FOUND TO TRUE
004710           PERFORM 2310-SCAN-ID-KEY
004720               VARYING WS-SUB FROM 1 BY 1
004730               UNTIL WS-SUB > WS-USER-COUNT OR WS-TGT-FOUND
004740           IF WS-TGT-FOUND
004750               MOVE 'Y' TO LK-FOUND-SWITCH
004760               PERFORM 2220-MOVE-ENTRY-TO-LINKAGE
004770           END-IF
004780           .
004785*    ONE TABLE ENTRY'S USER ID AGAINST THE FINDNUM TRANSACTION.  *
004790       2310-SCAN-ID-KEY.
004800           IF WS-UKV-ID (WS-SUB) = LK-USR-ID
004810               SET WS-TGT-FOUND TO TRUE
004820               MOVE WS-SUB TO WS-FIND-INDEX
004830           END-IF
004840           .
004845*    SHARED BY 2200-FIND-BY-IDENT AND 2300-FIND-BY-ID -- MOVES   *
004846*    THE MATCHED TABLE ENTRY OUT TO THE LINKAGE RESULT FIELDS.   *
004850       2220-MOVE-ENTRY-TO-LINKAGE.
004860           MOVE WS-UTB-ID (WS-FIND-INDEX)          TO LK-USR-ID
004870           MOVE WS-UTB-PERSON-TYPE (WS-FIND-INDEX)  TO
004880               LK-USR-PERSON-TYPE
004890           MOVE WS-UTB-NAME (WS-FIND-INDEX)         TO LK-USR-NAME
004900           MOVE WS-UTB-LAST-NAME (WS-FIND-INDEX)    TO
004910               LK-USR-LAST-NAME
004920           MOVE WS-UTB-IDENTIFICATION (WS-FIND-INDEX) TO
004930               LK-USR-IDENTIFICATION
004940           MOVE WS-UTB-PHONE (WS-FIND-INDEX)        TO LK-USR-PHONE
004950           MOVE WS-UTB-EMAIL (WS-FIND-INDEX)        TO LK-USR-EMAIL
004960           MOVE WS-UTB-ACTIVE (WS-FIND-INDEX)       TO LK-USR-ACTIVE
004970           MOVE WS-UTB-INACTIVATED-AT (WS-FIND-INDEX) TO
004980               LK-USR-INACTIVATED-AT
004990           MOVE WS-UTB-CREATED-AT (WS-FIND-INDEX)   TO
005000               LK-USR-CREATED-AT
005010           MOVE WS-UTB-UPDATED-AT (WS-FIND-INDEX)   TO
005020               LK-USR-UPDATED-AT
005030           .
005035       2399-FIND-BY-ID-EXIT.
005036           EXIT.
005040       EJECT
005050*****************************************************************
005060*       9000-TERMINATION -- REWRITE USERFILE, RETURN COUNT        *
005070*****************************************************************
005080       9000-TERMINATION.
005090           OPEN OUTPUT USERFILE
005100           IF NOT USERFILE-OK
005110               DISPLAY 'PXUSRMNT - OPEN USERFILE FOR OUTPUT FAILED '
005120                       WS-USERFILE-STATUS
005130               GO TO 9900-ABEND
005140           END-IF
005150           MOVE 0 TO LK-ACTIVE-COUNT
005160           PERFORM 9010-WRITE-USER-ENTRY
005170               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-USER-COUNT
005180           CLOSE USERFILE
005190           .
005195*    REWRITES ONE TABLE ENTRY TO USERFILE, COUNTING ACTIVE USERS. *
005200       9010-WRITE-USER-ENTRY.
005210           MOVE WS-UTB-ID (WS-SUB)             TO USR-ID
005220           MOVE WS-UTB-PERSON-TYPE (WS-SUB)    TO USR-PERSON-TYPE
005230           MOVE WS-UTB-NAME (WS-SUB)           TO USR-NAME
005240           MOVE WS-UTB-LAST-NAME (WS-SUB)      TO USR-LAST-NAME
005250           MOVE WS-UTB-IDENTIFICATION (WS-SUB) TO USR-IDENTIFICATION
005260           MOVE WS-UTB-PHONE (WS-SUB)          TO USR-PHONE
005270           MOVE WS-UTB-EMAIL (WS-SUB)          TO USR-EMAIL
005280           MOVE WS-UTB-ACTIVE (WS-SUB)         TO USR-ACTIVE
005290           MOVE WS-UTB-INACTIVATED-AT (WS-SUB) TO USR-INACTIVATED-AT
005300           MOVE WS-UTB-CREATED-AT (WS-SUB)     TO USR-CREATED-AT
005310           MOVE WS-UTB-UPDATED-AT (WS-SUB)     TO USR-UPDATED-AT
005320           WRITE USER-RECORD
005330           IF WS-UTB-ACTIVE (WS-SUB) = 'Y'
005340               ADD 1 TO LK-ACTIVE-COUNT
005350           END-IF
005360           .
005365       9099-TERMINATION-EXIT.
005366           EXIT.
005370       EJECT
005380*****************************************************************
005390*       9900-ABEND                                                *
005400*****************************************************************
005410       9900-ABEND.
005415*    CKABEND IS THE SHOP'S STANDARD DUMP-AND-INTERRUPT ROUTINE.  *
005420           DISPLAY 'PROGRAM ABENDING - PXUSRMNT'
005430           CALL 'CKABEND'
005440           GOBACK
005450           .
