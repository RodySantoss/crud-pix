000010*****************************************************************
000020*                                                               *
000030*    PXACCREC  --  ACCOUNT MASTER RECORD LAYOUT                *
000040*    CHECKING/SAVINGS ACCOUNT OWNED BY ONE USER.               *
000050*    COPY MEMBER -- NO PROCEDURE DIVISION.                     *
000060*                                                               *
000070*    MAINTAINED BY PXACCMNT.  READ (LINKAGE VIEW ONLY) BY      *
000080*    PXKEYMNT WHEN IT LOOKS UP THE OWNING ACCOUNT OF A KEY.    *
000090*                                                               *
000100*****************************************************************
000110 01  ACCOUNT-RECORD.
000120     05  ACC-ID                  PIC 9(06).
000130     05  ACC-TYPE                PIC X(10).
000140     05  ACC-AGENCY              PIC 9(04).
000150     05  ACC-NUMBER              PIC 9(08).
000160     05  ACC-USER-ID             PIC 9(06).
000170     05  ACC-ACTIVE              PIC X(01).
000180         88  ACC-IS-ACTIVE           VALUE 'Y'.
000190         88  ACC-IS-INACTIVE         VALUE 'N'.
000200     05  ACC-INACTIVATED-AT      PIC 9(14).
000210     05  ACC-CREATED-AT          PIC 9(14).
000220     05  ACC-UPDATED-AT          PIC 9(14).
000230     05  FILLER                  PIC X(23).
