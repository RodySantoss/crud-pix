000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PXACCMNT.
000030       AUTHOR. R ALMEIDA.
000040       INSTALLATION. BANCO AGUIA NACIONAL - EDP DIVISION.
000050       DATE-WRITTEN. 03/1983.
000060       DATE-COMPILED.
000070       SECURITY. INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  PXACCMNT MAINTAINS THE ACCOUNT MASTER FOR THE KEY REGISTRY   *
000120*  SYSTEM.  CALLED BY PXBATCH ONCE WITH FUNCTION 'INIT' TO LOAD *
000130*  ACCTFILE INTO A TABLE, ONCE PER CREATE-ACCT/UPDATE-ACCT/     *
000140*  DELETE-ACCT TRANSACTION, AND ONCE WITH 'TERM' TO REWRITE     *
000150*  ACCTFILE AT END OF JOB.  ALSO CALLED BY PXKEYMNT (FUNCTION   *
000160*  'FIND') TO LOOK UP THE ACCOUNT OWNING A PIX KEY.  ON         *
000170*  CREATE-ACCT THIS PROGRAM IN TURN CALLS PXUSRMNT TO CONFIRM   *
000180*  THE OWNING USER.  NEVER RUN AS A JOB STEP OF ITS OWN.        *
000190*                                                               *
000200*P    ENTRY PARAMETERS..                                        *
000210*     LK-FUNCTION-CODE    INIT/CREATE/UPDATE/DELETE/FIND/TERM   *
000220*     TRANSACTION-RECORD  INPUT FOR CREATE/UPDATE/DELETE AND    *
000230*                          KEY FOR FIND                         *
000240*     LK-ACCOUNT-RECORD   RETURN AREA FOR FIND                  *
000250*     RESULT-RECORD       RETURNED BY CREATE/UPDATE/DELETE      *
000270*     LK-ACTIVE-COUNT      RETURNED BY TERM                       *
000280*     LK-FOUND-SWITCH     'Y'/'N', RETURNED BY FIND              *
000290*                                                               *
000300*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000310*     I/O ERROR ON ACCTFILE, ACCOUNT TABLE OVERFLOW.             *
000320*                                                               *
000330*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000340*     PXUSRMNT ---- CONFIRM OWNING USER ON CREATE-ACCT           *
000350*     PXVALID  ---- FIELD/FORMAT VALIDATION                      *
000360*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000370*                                                               *
000380*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000390*     WS-ACC-TABLE-AREA -- IN-STORAGE ACCOUNT MASTER, SEE 1000. *
000400*                                                               *
000410*****************************************************************
000420*  CHANGE LOG                                                   *
000430*  -----------------------------------------------------------  *
000440*  03/09/83  R.ALMEIDA    ORIGINAL CODING                       *
000450*  11/14/84  R.ALMEIDA    ADDED DUPLICATE AGENCY/ACCOUNT CHECK  *
000460*  08/19/91  J.FARIA      FIND FUNCTION FOR PXKEYMNT LOOKUPS    *
000470*  01/07/99  M.SOUZA      Y2K - TIMESTAMP FIELDS NOW 14-DIGIT   *
000480*  06/22/20  C.TEIXEIRA   OWNING-USER CHECK ON CREATE CR-2043   *
000490*****************************************************************
000500       EJECT
000510       ENVIRONMENT DIVISION.
000520       CONFIGURATION SECTION.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM.
000550       INPUT-OUTPUT SECTION.
000560       FILE-CONTROL.
000570           SELECT ACCTFILE ASSIGN TO ACTFILE
000580               ORGANIZATION IS SEQUENTIAL
000590               FILE STATUS IS WS-ACCTFILE-STATUS.
000600       EJECT
000610       DATA DIVISION.
000620       FILE SECTION.
000630       FD  ACCTFILE
000640           RECORDING MODE IS F
000650           BLOCK CONTAINS 0 RECORDS.
000660           COPY PXACCREC.
000670       EJECT
000680       WORKING-STORAGE SECTION.
000690       01  FILLER PIC X(32)
000700           VALUE 'PXACCMNT WORKING STORAGE BEGINS'.
000710*****************************************************************
000720*                         DATA AREAS                             *
000730*****************************************************************
000740       01  WS-ACCTFILE-STATUS    PIC X(02).
000750           88  ACCTFILE-OK           VALUE '00'.
000760           88  ACCTFILE-EOF          VALUE '10'.
000770       01  WS-ACCTFILE-STATUS-NUM REDEFINES WS-ACCTFILE-STATUS
000780                                 PIC 99.
000790
000800       01  WS-ACC-TABLE-SIZE     PIC S9(8) COMP VALUE +9999.
000810       01  FILLER REDEFINES WS-ACC-TABLE-SIZE.
000820           05  FILLER                PIC X(2).
000830           05  WS-ACC-TABMAX         COMP PIC 9(4).
000840
000850       01  WS-SUB                PIC S9(4) COMP VALUE 0.
000860       01  WS-ACC-COUNT          PIC S9(4) COMP VALUE 0.
000870       01  WS-MAX-ACC-ID         PIC 9(06) VALUE 0.
000880       01  WS-DUP-INDEX          PIC S9(4) COMP VALUE 0.
000890       01  WS-FIND-INDEX         PIC S9(4) COMP VALUE 0.
000900
000910       01  WS-DUP-SW             PIC X(1).
000920           88  WS-DUP-FOUND          VALUE 'Y'.
000930           88  WS-DUP-NOT-FOUND      VALUE 'N'.
000940       01  WS-TGT-SW             PIC X(1).
000950           88  WS-TGT-FOUND          VALUE 'Y'.
000960           88  WS-TGT-NOT-FOUND      VALUE 'N'.
000970
000980       01  WS-VAL-RULE-CODE      PIC X(8).
000990       01  WS-VAL-VALUE-ALPHA    PIC X(77).
001000       01  WS-VAL-VALUE-NUMERIC  PIC 9(8) VALUE 0.
001010       01  WS-VAL-RETURN-CODE    PIC X(1).
001020       01  WS-VAL-RETURN-MSG     PIC X(80).
001030
001040       01  WS-USR-FUNCTION       PIC X(8).
001045*    SCRATCH USER RECORD FOR THE FINDID CALL TO PXUSRMNT BELOW --*
001046*    BARE COPY, NO WS- WRAPPER, SAME REASON AS PXBATCH'S COPIES.*
001050           COPY PXUSRREC.
001070       01  WS-USR-DUMMY-RESULT   PIC X(120) VALUE SPACES.
001080       01  WS-USR-DUMMY-COUNT    PIC 9(06) VALUE 0.
001090       01  WS-USR-FOUND-SWITCH   PIC X(01).
001100
001110       EJECT
001120*****************************************************************
001130*       IN-STORAGE ACCOUNT MASTER TABLE                           *
001140*****************************************************************
001150       01  WS-ACC-TABLE-AREA.
001160           05  WS-ACC-TAB OCCURS 9999 TIMES.
001170               10  WS-ATB-ID              PIC 9(06).
001180               10  WS-ATB-TYPE            PIC X(10).
001190               10  WS-ATB-AGENCY          PIC 9(04).
001200               10  WS-ATB-NUMBER          PIC 9(08).
001210               10  WS-ATB-USER-ID         PIC 9(06).
001220               10  WS-ATB-ACTIVE          PIC X(01).
001230               10  WS-ATB-INACTIVATED-AT  PIC 9(14).
001240               10  WS-ATB-CREATED-AT      PIC 9(14).
001250               10  WS-ATB-UPDATED-AT      PIC 9(14).
001260       01  WS-ACC-KEY-VIEW REDEFINES WS-ACC-TABLE-AREA.
001270           05  WS-AKV-ENTRY OCCURS 9999 TIMES.
001280               10  WS-AKV-ID              PIC 9(06).
001290               10  FILLER                 PIC X(10).
001300               10  WS-AKV-AGENCY          PIC 9(04).
001310               10  WS-AKV-NUMBER          PIC 9(08).
001320               10  FILLER                 PIC X(49).
001330       01  FILLER PIC X(32)
001340           VALUE 'PXACCMNT WORKING STORAGE ENDS  '.
001350       EJECT
001360       LINKAGE SECTION.
001370       01  LK-FUNCTION-CODE      PIC X(8).
001380           88  FUNCTION-IS-INIT      VALUE 'INIT    '.
001390           88  FUNCTION-IS-CREATE    VALUE 'CREATE  '.
001400           88  FUNCTION-IS-UPDATE    VALUE 'UPDATE  '.
001410           88  FUNCTION-IS-DELETE    VALUE 'DELETE  '.
001420           88  FUNCTION-IS-FIND      VALUE 'FIND    '.
001430           88  FUNCTION-IS-TERM      VALUE 'TERM    '.
001440*****************************************************************
001441*    LK-TRAN-RECORD/LK-RESULT-RECORD ARE BARE COPIES, NOT WS-   *
001442*    OR LK-WRAPPED 01 ITEMS -- COPY IS TEXT SUBSTITUTION AND    *
001443*    EACH MEMBER ALREADY OPENS AT THE 01 LEVEL ON ITS OWN.      *
001444*    LK-ACCOUNT-RECORD DOES COLLIDE WITH ACCTFILE'S OWN         *
001445*    ACCOUNT-RECORD BELOW, SO ITS 01 AND EVERY SUBORDINATE      *
001446*    FIELD ARE RENAMED BY THE REPLACING PHRASE ON ITS COPY.     *
001447*****************************************************************
001448           COPY PXTRNREC.
001449           COPY PXACCREC
001450               REPLACING ACCOUNT-RECORD      BY LK-ACCOUNT-RECORD
001451                         ACC-ID               BY LK-ACC-ID
001452                         ACC-TYPE             BY LK-ACC-TYPE
001453                         ACC-AGENCY           BY LK-ACC-AGENCY
001454                         ACC-NUMBER           BY LK-ACC-NUMBER
001455                         ACC-USER-ID          BY LK-ACC-USER-ID
001456                         ACC-ACTIVE           BY LK-ACC-ACTIVE
001457                         ACC-IS-ACTIVE        BY LK-ACC-IS-ACTIVE
001458                         ACC-IS-INACTIVE      BY LK-ACC-IS-INACTIVE
001459                         ACC-INACTIVATED-AT   BY LK-ACC-INACTIVATED-AT
001460                         ACC-CREATED-AT       BY LK-ACC-CREATED-AT
001461                         ACC-UPDATED-AT       BY LK-ACC-UPDATED-AT.
001470           COPY PXRESREC.
001500       01  LK-ACTIVE-COUNT       PIC 9(06).
001510       01  LK-FOUND-SWITCH       PIC X(01).
001520       EJECT
001530*****************************************************************
001540*                        PROCEDURE DIVISION                      *
001550*****************************************************************
001560       PROCEDURE DIVISION USING LK-FUNCTION-CODE
001570                                 TRANSACTION-RECORD
001580                                 LK-ACCOUNT-RECORD
001590                                 RESULT-RECORD
001600                                 LK-ACTIVE-COUNT
001610                                 LK-FOUND-SWITCH.
001620       0000-MAIN.
001630           EVALUATE TRUE
001640               WHEN FUNCTION-IS-INIT
001650                   PERFORM 1000-INIT-TABLE
001652                       THRU 1099-INIT-TABLE-EXIT
001660               WHEN FUNCTION-IS-CREATE
001670                   PERFORM 2000-CREATE-ACCT
001672                       THRU 2099-CREATE-ACCT-EXIT
001680               WHEN FUNCTION-IS-UPDATE
001690                   PERFORM 2100-UPDATE-ACCT
001692                       THRU 2199-UPDATE-ACCT-EXIT
001700               WHEN FUNCTION-IS-DELETE
001710                   PERFORM 2200-DELETE-ACCT
001712                       THRU 2299-DELETE-ACCT-EXIT
001720               WHEN FUNCTION-IS-FIND
001730                   PERFORM 2300-FIND-BY-AGENCY-ACCT
001732                       THRU 2399-FIND-BY-AGENCY-ACCT-EXIT
001740               WHEN FUNCTION-IS-TERM
001750                   PERFORM 9000-TERMINATION
001752                       THRU 9099-TERMINATION-EXIT
001760           END-EVALUATE
001770           GOBACK
001780           .
001790       EJECT
001800*****************************************************************
001810*       1000-INIT-TABLE -- LOAD ACCTFILE INTO WS-ACC-TAB          *
001820*****************************************************************
001830       1000-INIT-TABLE.
001840           MOVE 0 TO WS-ACC-COUNT
001850           MOVE 0 TO WS-MAX-ACC-ID
001860           OPEN INPUT ACCTFILE
001870           IF NOT ACCTFILE-OK
001880               DISPLAY 'PXACCMNT - OPEN ACCTFILE FAILED '
001890                       WS-ACCTFILE-STATUS
001900               GO TO 9900-ABEND
001910           END-IF
001920           PERFORM 1010-READ-ACCTFILE
001930           PERFORM 1020-LOAD-TABLE-ENTRY
001940               UNTIL ACCTFILE-EOF
001950           CLOSE ACCTFILE
001960           .
001965*    READS ONE ACCOUNT RECORD INTO THE FD AREA FOR 1020 TO STAGE. *
001970       1010-READ-ACCTFILE.
001980           READ ACCTFILE
001990               AT END SET ACCTFILE-EOF TO TRUE
002000           END-READ
002010           .
002015*    COPIES ONE ACCTFILE RECORD INTO WS-ACC-TAB AND KEEPS TRACK   *
002016*    OF THE HIGHEST ACCOUNT ID ASSIGNED SO FAR.                   *
002020       1020-LOAD-TABLE-ENTRY.
002030           ADD 1 TO WS-ACC-COUNT
002040           IF WS-ACC-COUNT > WS-ACC-TABMAX
002050               DISPLAY 'PXACCMNT - ACCOUNT TABLE OVERFLOW'
002060               GO TO 9900-ABEND
002070           END-IF
002080           MOVE ACC-ID              TO WS-ATB-ID (WS-ACC-COUNT)
002090           MOVE ACC-TYPE            TO WS-ATB-TYPE (WS-ACC-COUNT)
002100           MOVE ACC-AGENCY          TO WS-ATB-AGENCY (WS-ACC-COUNT)
002110           MOVE ACC-NUMBER          TO WS-ATB-NUMBER (WS-ACC-COUNT)
002120           MOVE ACC-USER-ID         TO WS-ATB-USER-ID (WS-ACC-COUNT)
002130           MOVE ACC-ACTIVE          TO WS-ATB-ACTIVE (WS-ACC-COUNT)
002140           MOVE ACC-INACTIVATED-AT  TO
002150                WS-ATB-INACTIVATED-AT (WS-ACC-COUNT)
002160           MOVE ACC-CREATED-AT      TO
002170                WS-ATB-CREATED-AT (WS-ACC-COUNT)
002180           MOVE ACC-UPDATED-AT      TO
002190                WS-ATB-UPDATED-AT (WS-ACC-COUNT)
002200           IF ACC-ID > WS-MAX-ACC-ID
002210               MOVE ACC-ID TO WS-MAX-ACC-ID
002220           END-IF
002230           PERFORM 1010-READ-ACCTFILE
002240           .
002245       1099-INIT-TABLE-EXIT.
002246           EXIT.
002250       EJECT
002260*****************************************************************
002270*       2000-CREATE-ACCT -- FUNCTION 'CREATE'                    *
002280*****************************************************************
002290       2000-CREATE-ACCT.
002300           MOVE 'CREATE-ACCT' TO RES-ACTION
002310           MOVE 0 TO RES-NEW-ID
002320           MOVE 'FINDID  ' TO WS-USR-FUNCTION
002330           CALL 'PXUSRMNT' USING WS-USR-FUNCTION
002340                                  TRANSACTION-RECORD
002350                                  USER-RECORD
002360                                  WS-USR-DUMMY-RESULT
002370                                  WS-USR-DUMMY-COUNT
002380                                  WS-USR-FOUND-SWITCH
002385*    THE OWNING USER MUST ALREADY EXIST IN PXUSRMNT'S TABLE --   *
002386*    THIS PROGRAM NEVER CREATES A USER ON AN ACCOUNT'S BEHALF.   *
002390           IF WS-USR-FOUND-SWITCH NOT = 'Y'
002400               SET RES-IS-REJECTED TO TRUE
002410               MOVE 'User not found with this identification'
002420                   TO RES-MESSAGE
002430           ELSE
002440               PERFORM 2010-CHECK-DUP-ACCOUNT
002450               IF WS-DUP-FOUND
002460                   SET RES-IS-REJECTED TO TRUE
002470                   IF WS-ATB-ACTIVE (WS-DUP-INDEX) = 'Y'
002480           STRING 'There is already an account with that '
002481               'account number at this agency'
002482               DELIMITED BY SIZE INTO RES-MESSAGE
002483           END-STRING
002500                   ELSE
002510           STRING 'There is already an inactive account '
002511               'with that account number at this agency'
002512               DELIMITED BY SIZE INTO RES-MESSAGE
002513           END-STRING
002530                   END-IF
002540               ELSE
002550                   MOVE SPACES TO WS-VAL-RETURN-MSG
002560                   MOVE '0' TO WS-VAL-RETURN-CODE
002570                   PERFORM 2020-VALIDATE-ACCOUNT-FIELDS
002580                   IF WS-VAL-RETURN-CODE = '0'
002590                       PERFORM 2030-ADD-ACCOUNT-ENTRY
002600                   ELSE
002610                       SET RES-IS-REJECTED TO TRUE
002620                       MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
002630                   END-IF
002640               END-IF
002650           END-IF
002660           .
002665*    AGENCY + ACCOUNT NUMBER IS THE DUPLICATE KEY, ACTIVE OR NOT. *
002670       2010-CHECK-DUP-ACCOUNT.
002680           SET WS-DUP-NOT-FOUND TO TRUE
002690           PERFORM 2011-SCAN-AGENCY-ACCT
002700               VARYING WS-SUB FROM 1 BY 1
002710               UNTIL WS-SUB > WS-ACC-COUNT OR WS-DUP-FOUND
002720           .
002725*    ONE TABLE ENTRY'S AGENCY/NUMBER AGAINST THE INCOMING ONE.   *
002730       2011-SCAN-AGENCY-ACCT.
002740           IF WS-AKV-AGENCY (WS-SUB) = TRN-AGENCY
002750              AND WS-AKV-NUMBER (WS-SUB) = TRN-ACCOUNT
002760               SET WS-DUP-FOUND TO TRUE
002770               MOVE WS-SUB TO WS-DUP-INDEX
002780           END-IF
002790           .
002800       EJECT
002810*****************************************************************
002820*   2020-VALIDATE-ACCOUNT-FIELDS -- RULES 8, 9, 10                *
002830*****************************************************************
002840       2020-VALIDATE-ACCOUNT-FIELDS.
002850           MOVE 'ACCTTYPE' TO WS-VAL-RULE-CODE
002860           MOVE SPACES TO WS-VAL-VALUE-ALPHA
002870           MOVE TRN-ACCT-TYPE TO WS-VAL-VALUE-ALPHA (1:10)
002880           CALL 'PXVALID' USING WS-VAL-RULE-CODE
002890                                 WS-VAL-VALUE-ALPHA
002900                                 WS-VAL-VALUE-NUMERIC
002910                                 WS-VAL-RETURN-CODE
002920                                 WS-VAL-RETURN-MSG
002930           IF WS-VAL-RETURN-CODE = '0'
002940               MOVE 'AGENCY  ' TO WS-VAL-RULE-CODE
002950               MOVE TRN-AGENCY TO WS-VAL-VALUE-NUMERIC
002960               CALL 'PXVALID' USING WS-VAL-RULE-CODE
002970                                     WS-VAL-VALUE-ALPHA
002980                                     WS-VAL-VALUE-NUMERIC
002990                                     WS-VAL-RETURN-CODE
003000                                     WS-VAL-RETURN-MSG
003010           END-IF
003020           IF WS-VAL-RETURN-CODE = '0'
003030               MOVE 'ACCTNUM ' TO WS-VAL-RULE-CODE
003040               MOVE TRN-ACCOUNT TO WS-VAL-VALUE-NUMERIC
003050               CALL 'PXVALID' USING WS-VAL-RULE-CODE
003060                                     WS-VAL-VALUE-ALPHA
003070                                     WS-VAL-VALUE-NUMERIC
003080                                     WS-VAL-RETURN-CODE
003090                                     WS-VAL-RETURN-MSG
003100           END-IF
003110           .
003120       EJECT
003130*****************************************************************
003140*       2030-ADD-ACCOUNT-ENTRY -- ASSIGN ID, ADD TO TABLE         *
003150*****************************************************************
003160       2030-ADD-ACCOUNT-ENTRY.
003170           IF WS-ACC-COUNT >= WS-ACC-TABMAX
003180               DISPLAY 'PXACCMNT - ACCOUNT TABLE OVERFLOW'
003190               GO TO 9900-ABEND
003200           END-IF
003210           ADD 1 TO WS-MAX-ACC-ID
003220           ADD 1 TO WS-ACC-COUNT
003225*    ACCOUNT ID IS THE NEXT SEQUENCE NUMBER, NEVER REUSED.       *
003230           MOVE WS-MAX-ACC-ID TO WS-ATB-ID (WS-ACC-COUNT)
003240           MOVE TRN-ACCT-TYPE TO WS-ATB-TYPE (WS-ACC-COUNT)
003250           MOVE TRN-AGENCY TO WS-ATB-AGENCY (WS-ACC-COUNT)
003260           MOVE TRN-ACCOUNT TO WS-ATB-NUMBER (WS-ACC-COUNT)
003270           MOVE USR-ID TO WS-ATB-USER-ID (WS-ACC-COUNT)
003280           MOVE 'Y' TO WS-ATB-ACTIVE (WS-ACC-COUNT)
003290           MOVE 0 TO WS-ATB-INACTIVATED-AT (WS-ACC-COUNT)
003300           MOVE TRN-TIMESTAMP TO WS-ATB-CREATED-AT (WS-ACC-COUNT)
003310           MOVE TRN-TIMESTAMP TO WS-ATB-UPDATED-AT (WS-ACC-COUNT)
003320           SET RES-IS-ACCEPTED TO TRUE
003330           MOVE WS-MAX-ACC-ID TO RES-NEW-ID
003340           MOVE 'OK' TO RES-MESSAGE
003350           .
003355       2099-CREATE-ACCT-EXIT.
003356           EXIT.
003360       EJECT
003370*****************************************************************
003380*       2100-UPDATE-ACCT -- FUNCTION 'UPDATE'                    *
003390*****************************************************************
003400       2100-UPDATE-ACCT.
003410           MOVE 'UPDATE-ACCT' TO RES-ACTION
003420           MOVE 0 TO RES-NEW-ID
003430           SET WS-TGT-NOT-FOUND TO TRUE
003440           PERFORM 2110-SCAN-TARGET-ID
003450               VARYING WS-SUB FROM 1 BY 1
003460               UNTIL WS-SUB > WS-ACC-COUNT OR WS-TGT-FOUND
003470           IF WS-TGT-NOT-FOUND
003480               SET RES-IS-REJECTED TO TRUE
003490               MOVE 'Account not found' TO RES-MESSAGE
003500           ELSE
003510               IF WS-ATB-ACTIVE (WS-FIND-INDEX) NOT = 'Y'
003520                   SET RES-IS-REJECTED TO TRUE
003530                   MOVE 'This account is inactive' TO RES-MESSAGE
003540               ELSE
003550                   MOVE SPACES TO WS-VAL-RETURN-MSG
003560                   MOVE '0' TO WS-VAL-RETURN-CODE
003570                   PERFORM 2020-VALIDATE-ACCOUNT-FIELDS
003580                   IF WS-VAL-RETURN-CODE = '0'
003590                       PERFORM 2130-REPLACE-ACCOUNT-ENTRY
003600                   ELSE
003610                       SET RES-IS-REJECTED TO TRUE
003620                       MOVE WS-VAL-RETURN-MSG TO RES-MESSAGE
003630                   END-IF
003640               END-IF
003650           END-IF
003660           .
003665*    LOCATES THE TABLE ENTRY FOR THE ACCOUNT ID BEING UPDATED.   *
003670       2110-SCAN-TARGET-ID.
003680           IF WS-AKV-ID (WS-SUB) = TRN-TARGET-ID
003690               SET WS-TGT-FOUND TO TRUE
003700               MOVE WS-SUB TO WS-FIND-INDEX
003710           END-IF
003720           .
003725*    ACCOUNT ID, USER ID, AND ACTIVE STATUS ARE NEVER REPLACED.  *
003730       2130-REPLACE-ACCOUNT-ENTRY.
003740           MOVE TRN-ACCT-TYPE TO WS-ATB-TYPE (WS-FIND-INDEX)
003750           MOVE TRN-AGENCY TO WS-ATB-AGENCY (WS-FIND-INDEX)
003760           MOVE TRN-ACCOUNT TO WS-ATB-NUMBER (WS-FIND-INDEX)
003770           MOVE TRN-TIMESTAMP TO
003780               WS-ATB-UPDATED-AT (WS-FIND-INDEX)
003790           SET RES-IS-ACCEPTED TO TRUE
003800           MOVE 'OK' TO RES-MESSAGE
003810           .
003815       2199-UPDATE-ACCT-EXIT.
003816           EXIT.
003820       EJECT
003830*****************************************************************
003840*       2200-DELETE-ACCT -- FUNCTION 'DELETE'                    *
003850*****************************************************************
003860       2200-DELETE-ACCT.
003870           MOVE 'DELETE-ACCT' TO RES-ACTION
003880           MOVE 0 TO RES-NEW-ID
003890           SET WS-TGT-NOT-FOUND TO TRUE
003900           PERFORM 2110-SCAN-TARGET-ID
003910               VARYING WS-SUB FROM 1 BY 1
003920               UNTIL WS-SUB > WS-ACC-COUNT OR WS-TGT-FOUND
003930           IF WS-TGT-NOT-FOUND
003940               SET RES-IS-REJECTED TO TRUE
003950               MOVE 'Account not found' TO RES-MESSAGE
003960           ELSE
003970               IF WS-ATB-ACTIVE (WS-FIND-INDEX) NOT = 'Y'
003980                   SET RES-IS-REJECTED TO TRUE
003990                   MOVE 'This account is already inactive'
004000                       TO RES-MESSAGE
004010               ELSE
004020                   MOVE 'N' TO WS-ATB-ACTIVE (WS-FIND-INDEX)
004030                   MOVE TRN-TIMESTAMP TO
004040                       WS-ATB-INACTIVATED-AT (WS-FIND-INDEX)
004050                   MOVE TRN-TIMESTAMP TO
004060                       WS-ATB-UPDATED-AT (WS-FIND-INDEX)
004070                   SET RES-IS-ACCEPTED TO TRUE
004080                   MOVE 'OK' TO RES-MESSAGE
004090               END-IF
004100           END-IF
004110           .
004115       2299-DELETE-ACCT-EXIT.
004116           EXIT.
004120       EJECT
004130*****************************************************************
004140*       2300-FIND-BY-AGENCY-ACCT -- FUNCTION 'FIND'              *
004150*       (USED BY PXKEYMNT ON CREATE-KEY)                          *
004160*****************************************************************
004170       2300-FIND-BY-AGENCY-ACCT.
004180           MOVE 'N' TO LK-FOUND-SWITCH
004190           SET WS-TGT-NOT-FOUND TO TRUE
004200           PERFORM 2011-SCAN-AGENCY-ACCT
004210               VARYING WS-SUB FROM 1 BY 1
004220               UNTIL WS-SUB > WS-ACC-COUNT OR WS-DUP-FOUND
004230           IF WS-DUP-FOUND
004240               MOVE 'Y' TO LK-FOUND-SWITCH
004250               MOVE WS-DUP-INDEX TO WS-FIND-INDEX
004260               PERFORM 2310-MOVE-ENTRY-TO-LINKAGE
004270           END-IF
004280           .
004285*    MOVES THE MATCHED TABLE ENTRY OUT TO THE LINKAGE RESULT     *
004286*    FIELDS SEEN BY THE CALLING PROGRAM, PXKEYMNT.               *
004290       2310-MOVE-ENTRY-TO-LINKAGE.
004300           MOVE WS-ATB-ID (WS-FIND-INDEX)          TO LK-ACC-ID
004310           MOVE WS-ATB-TYPE (WS-FIND-INDEX)        TO LK-ACC-TYPE
004320           MOVE WS-ATB-AGENCY (WS-FIND-INDEX)      TO LK-ACC-AGENCY
004330           MOVE WS-ATB-NUMBER (WS-FIND-INDEX)      TO LK-ACC-NUMBER
004340           MOVE WS-ATB-USER-ID (WS-FIND-INDEX)     TO LK-ACC-USER-ID
004350           MOVE WS-ATB-ACTIVE (WS-FIND-INDEX)      TO LK-ACC-ACTIVE
004360           MOVE WS-ATB-INACTIVATED-AT (WS-FIND-INDEX) TO
004370               LK-ACC-INACTIVATED-AT
004380           MOVE WS-ATB-CREATED-AT (WS-FIND-INDEX)  TO LK-ACC-CREATED-AT
004390           MOVE WS-ATB-UPDATED-AT (WS-FIND-INDEX)  TO LK-ACC-UPDATED-AT
004400           .
004405       2399-FIND-BY-AGENCY-ACCT-EXIT.
004406           EXIT.
004410       EJECT
004420*****************************************************************
004430*       9000-TERMINATION -- REWRITE ACCTFILE, RETURN COUNT        *
004440*****************************************************************
004450       9000-TERMINATION.
004460           OPEN OUTPUT ACCTFILE
004470           IF NOT ACCTFILE-OK
004480               DISPLAY 'PXACCMNT - OPEN ACCTFILE FOR OUTPUT FAILED '
004490                       WS-ACCTFILE-STATUS
004500               GO TO 9900-ABEND
004510           END-IF
004520           MOVE 0 TO LK-ACTIVE-COUNT
004530           PERFORM 9010-WRITE-ACCOUNT-ENTRY
004540               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-ACC-COUNT
004550           CLOSE ACCTFILE
004560           .
004565*    REWRITES ONE TABLE ENTRY TO ACCTFILE, COUNTING ACTIVE ACCTS.*
004570       9010-WRITE-ACCOUNT-ENTRY.
004580           MOVE WS-ATB-ID (WS-SUB)             TO ACC-ID
004590           MOVE WS-ATB-TYPE (WS-SUB)           TO ACC-TYPE
004600           MOVE WS-ATB-AGENCY (WS-SUB)         TO ACC-AGENCY
004610           MOVE WS-ATB-NUMBER (WS-SUB)         TO ACC-NUMBER
004620           MOVE WS-ATB-USER-ID (WS-SUB)        TO ACC-USER-ID
004630           MOVE WS-ATB-ACTIVE (WS-SUB)         TO ACC-ACTIVE
004640           MOVE WS-ATB-INACTIVATED-AT (WS-SUB) TO ACC-INACTIVATED-AT
004650           MOVE WS-ATB-CREATED-AT (WS-SUB)     TO ACC-CREATED-AT
004660           MOVE WS-ATB-UPDATED-AT (WS-SUB)     TO ACC-UPDATED-AT
004670           WRITE ACCOUNT-RECORD
004680           IF WS-ATB-ACTIVE (WS-SUB) = 'Y'
004690               ADD 1 TO LK-ACTIVE-COUNT
004700           END-IF
004710           .
004715       9099-TERMINATION-EXIT.
004716           EXIT.
004720       EJECT
004730*****************************************************************
004740*       9900-ABEND                                                *
004750*****************************************************************
004760       9900-ABEND.
004770           DISPLAY 'PROGRAM ABENDING - PXACCMNT'
004780           CALL 'CKABEND'
004790           GOBACK
004800           .
