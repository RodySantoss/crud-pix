000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PXVALID.
000030       AUTHOR. R ALMEIDA.
000040       INSTALLATION. BANCO AGUIA NACIONAL - EDP DIVISION.
000050       DATE-WRITTEN. 03/1983.
000060       DATE-COMPILED.
000070       SECURITY. INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  PXVALID IS THE SHOP-WIDE FIELD, FORMAT, CHECK-DIGIT AND      *
000120*  LIMIT VALIDATION ROUTINE FOR THE KEY REGISTRY SYSTEM.  IT IS *
000130*  CALLED, NEVER RUN AS A JOB STEP OF ITS OWN, BY PXUSRMNT,     *
000140*  PXACCMNT AND PXKEYMNT TO TEST ONE FIELD AGAINST ONE RULE AND *
000150*  RETURN A PASS/FAIL CODE AND A REJECTION MESSAGE.             *
000160*                                                               *
000170*P    ENTRY PARAMETERS..                                        *
000180*     LK-RULE-CODE      WHICH RULE TO APPLY (SEE 0100-SELECT)   *
000190*     LK-VALUE-ALPHA     THE FIELD VALUE, ALPHA RULES           *
000200*     LK-VALUE-NUMERIC   THE FIELD VALUE, NUMERIC RULES         *
000210*     LK-RETURN-CODE     '0' PASS  '1' FAIL  (RETURNED)         *
000220*     LK-RETURN-MSG      REJECTION MESSAGE TEXT   (RETURNED)    *
000230*                                                               *
000240*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000250*     NONE -- AN UNKNOWN RULE CODE IS RETURNED AS A FAILURE.    *
000260*                                                               *
000270*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000280*     NONE.                                                     *
000290*                                                               *
000300*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000310*     WS-CNPJ-WEIGHT-TAB-1, WS-CNPJ-WEIGHT-TAB-2 -- CNPJ CHECK  *
000320*     DIGIT WEIGHT TABLES, SEE 2700-CHK-CNPJ.                   *
000330*                                                               *
000340*****************************************************************
000350*  CHANGE LOG                                                   *
000360*  -----------------------------------------------------------  *
000370*  03/09/83  R.ALMEIDA    ORIGINAL CODING - CPF CHECK DIGIT ONLY*
000380*  11/14/84  R.ALMEIDA    ADDED NAME, PHONE, ADDRESS RULES      *
000390*  05/02/87  J.FARIA      ADDED CNPJ CHECK DIGIT FOR BUS ACCTS  *
000400*  08/19/91  J.FARIA      ADDED ACCOUNT TYPE/AGENCY/NUMBER CHKS *
000410*  01/07/99  M.SOUZA      Y2K - TIMESTAMP FIELDS NOW 14-DIGIT   *
000420*  06/22/20  C.TEIXEIRA   INSTANT-PAYMENT KEY RULES ADDED       *
000430*                         (EMAIL, RANDOM KEY, PERSON TYPE)      *
000440*                         REQ CR-2043                           *
000450*****************************************************************
000460       EJECT
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SPECIAL-NAMES.
000500           C01 IS TOP-OF-FORM
000510           CLASS EMAIL-LOCAL-CHAR  IS 'A' THRU 'Z' 'a' THRU 'z'
000520                                       '0' THRU '9' '.' '_' '%'
000530                                       '+' '-'
000540           CLASS EMAIL-DOMAIN-CHAR IS 'A' THRU 'Z' 'a' THRU 'z'
000550                                       '0' THRU '9' '.' '-'
000560           CLASS ALPHA-ONLY        IS 'A' THRU 'Z' 'a' THRU 'z'
000570           CLASS HEX-DIGIT         IS '0' THRU '9' 'A' THRU 'F'
000580                                       'a' THRU 'f'.
000590       EJECT
000600       DATA DIVISION.
000610       WORKING-STORAGE SECTION.
000620       01  FILLER PIC X(32)
000630           VALUE 'PXVALID WORKING STORAGE BEGINS '.
000640*****************************************************************
000650*                         DATA AREAS                             *
000660*****************************************************************
000670       01  WS-SUB                PIC S9(4) COMP VALUE 0.
000680       01  WS-SUB2               PIC S9(4) COMP VALUE 0.
000690       01  WS-AT-POS             PIC S9(4) COMP VALUE 0.
000700       01  WS-AT-COUNT           PIC S9(4) COMP VALUE 0.
000710       01  WS-DOT-POS            PIC S9(4) COMP VALUE 0.
000720       01  WS-VALUE-LEN          PIC S9(4) COMP VALUE 0.
000730       01  WS-DIGIT-COUNT        PIC S9(3) COMP VALUE 0.
000740
000750       01  WS-ALL-SAME-SW        PIC X(1).
000760           88  ALL-DIGITS-SAME       VALUE 'Y'.
000770           88  DIGITS-DIFFER         VALUE 'N'.
000780
000790       01  WS-PERSTYPE-WORK      PIC X(10).
000800       01  WS-ACCTTYPE-WORK      PIC X(10).
000810
000820       EJECT
000830*****************************************************************
000840*             CPF / CNPJ CHECK DIGIT WORK AREAS                  *
000850*****************************************************************
000860       01  WS-CPF-WORK.
000870           05  WS-CPF-ALPHA          PIC X(11).
000880       01  WS-CPF-CHARS REDEFINES WS-CPF-WORK.
000890           05  WS-CPF-DIGIT          PIC 9 OCCURS 11 TIMES.
000900       01  WS-CPF-WEIGHT          PIC S9(3) COMP-3 VALUE 0.
000910       01  WS-CPF-SUM             PIC S9(5) COMP-3 VALUE 0.
000920       01  WS-CPF-QUOTIENT        PIC S9(5) COMP-3 VALUE 0.
000930       01  WS-CPF-REMAINDER       PIC S9(3) COMP-3 VALUE 0.
000940       01  WS-CPF-CHECK-DIGIT     PIC 9 VALUE 0.
000950
000960       01  WS-CNPJ-WORK.
000970           05  WS-CNPJ-ALPHA         PIC X(14).
000980       01  WS-CNPJ-CHARS REDEFINES WS-CNPJ-WORK.
000990           05  WS-CNPJ-DIGIT         PIC 9 OCCURS 14 TIMES.
001000       01  WS-CNPJ-WEIGHT-LIT-1   PIC 9(12) VALUE 543298765432.
001010       01  WS-CNPJ-WEIGHT-TAB-1 REDEFINES WS-CNPJ-WEIGHT-LIT-1.
001020           05  WS-CNPJ-WT1           PIC 9 OCCURS 12 TIMES.
001030       01  WS-CNPJ-WEIGHT-LIT-2   PIC 9(13) VALUE 6543298765432.
001040       01  WS-CNPJ-WEIGHT-TAB-2 REDEFINES WS-CNPJ-WEIGHT-LIT-2.
001050           05  WS-CNPJ-WT2           PIC 9 OCCURS 13 TIMES.
001060       01  WS-CNPJ-SUM            PIC S9(6) COMP-3 VALUE 0.
001070       01  WS-CNPJ-QUOTIENT       PIC S9(6) COMP-3 VALUE 0.
001080       01  WS-CNPJ-REMAINDER      PIC S9(3) COMP-3 VALUE 0.
001090       01  WS-CNPJ-CHECK-DIGIT    PIC 9 VALUE 0.
001100       EJECT
001110       LINKAGE SECTION.
001120       01  LK-RULE-CODE          PIC X(8).
001130           88  RULE-IS-USRNAME       VALUE 'USRNAME '.
001140           88  RULE-IS-LASTNAME      VALUE 'LASTNAME'.
001150           88  RULE-IS-PHONE         VALUE 'PHONE   '.
001160           88  RULE-IS-EMAIL         VALUE 'EMAIL   '.
001170           88  RULE-IS-PERSTYPE      VALUE 'PERSTYPE'.
001180           88  RULE-IS-CPF           VALUE 'CPF     '.
001190           88  RULE-IS-CNPJ          VALUE 'CNPJ    '.
001200           88  RULE-IS-ACCTTYPE      VALUE 'ACCTTYPE'.
001210           88  RULE-IS-AGENCY        VALUE 'AGENCY  '.
001220           88  RULE-IS-ACCTNUM       VALUE 'ACCTNUM '.
001230           88  RULE-IS-RANDKEY       VALUE 'RANDKEY '.
001240       01  LK-VALUE-ALPHA        PIC X(77).
001250       01  LK-VALUE-CHARS REDEFINES LK-VALUE-ALPHA.
001260           05  LK-VALUE-CH           PIC X OCCURS 77 TIMES.
001270       01  LK-VALUE-NUMERIC      PIC 9(8).
001280       01  LK-RETURN-CODE        PIC X(1).
001290       01  LK-RETURN-MSG         PIC X(80).
001300       EJECT
001310*****************************************************************
001320*                        PROCEDURE DIVISION                      *
001330*****************************************************************
001340       PROCEDURE DIVISION USING LK-RULE-CODE
001350                                 LK-VALUE-ALPHA
001360                                 LK-VALUE-NUMERIC
001370                                 LK-RETURN-CODE
001380                                 LK-RETURN-MSG.
001390*****************************************************************
001400*                  0000-MAIN                                     *
001410*****************************************************************
001420       0000-MAIN.
001430           MOVE '0' TO LK-RETURN-CODE
001440           MOVE SPACES TO LK-RETURN-MSG
001450           PERFORM 0100-SELECT-RULE
001455               THRU 0199-SELECT-RULE-EXIT
001460           GOBACK
001470           .
001480*****************************************************************
001490*                  0100-SELECT-RULE                               *
001500*****************************************************************
001510       0100-SELECT-RULE.
001520           EVALUATE TRUE
001530               WHEN RULE-IS-USRNAME
001540                   PERFORM 2100-CHK-USRNAME
001550               WHEN RULE-IS-LASTNAME
001560                   PERFORM 2200-CHK-LASTNAME
001570               WHEN RULE-IS-PHONE
001580                   PERFORM 2300-CHK-PHONE
001590               WHEN RULE-IS-EMAIL
001600                   PERFORM 2400-CHK-EMAIL
001610               WHEN RULE-IS-PERSTYPE
001620                   PERFORM 2500-CHK-PERSTYPE
001630               WHEN RULE-IS-CPF
001640                   PERFORM 2600-CHK-CPF
001650               WHEN RULE-IS-CNPJ
001660                   PERFORM 2700-CHK-CNPJ
001670               WHEN RULE-IS-ACCTTYPE
001680                   PERFORM 2800-CHK-ACCTTYPE
001690               WHEN RULE-IS-AGENCY
001700                   PERFORM 2850-CHK-AGENCY
001710               WHEN RULE-IS-ACCTNUM
001720                   PERFORM 2860-CHK-ACCTNUM
001730               WHEN RULE-IS-RANDKEY
001740                   PERFORM 2900-CHK-RANDKEY
001750               WHEN OTHER
001760                   MOVE '1' TO LK-RETURN-CODE
001770                   MOVE 'Invalid rule code' TO LK-RETURN-MSG
001780           END-EVALUATE
001790           .
001795       0199-SELECT-RULE-EXIT.
001796           EXIT.
001800       EJECT
001810*****************************************************************
001820*             2050-FIND-VALUE-LEN -- LAST NON-BLANK POSITION     *
001830*****************************************************************
001840       2050-FIND-VALUE-LEN.
001850           MOVE 77 TO WS-SUB
001860           PERFORM 2051-SCAN-BACK
001870               VARYING WS-SUB FROM 77 BY -1
001880               UNTIL WS-SUB < 1
001890                  OR LK-VALUE-CH (WS-SUB) NOT = SPACE
001900           MOVE WS-SUB TO WS-VALUE-LEN
001910           .
001920       2051-SCAN-BACK.
001930           CONTINUE
001940           .
001950       EJECT
001960*****************************************************************
001970*       2100-CHK-USRNAME -- RULE 1, USER NAME REQUIRED           *
001980*****************************************************************
001990       2100-CHK-USRNAME.
002000           PERFORM 2050-FIND-VALUE-LEN
002010           IF WS-VALUE-LEN = 0
002020               MOVE '1' TO LK-RETURN-CODE
002030               MOVE 'Invalid user name' TO LK-RETURN-MSG
002040           END-IF
002050           .
002060*****************************************************************
002070*       2200-CHK-LASTNAME -- RULE 2, LAST NAME OPTIONAL <= 45    *
002080*****************************************************************
002090       2200-CHK-LASTNAME.
002100           PERFORM 2050-FIND-VALUE-LEN
002110           IF WS-VALUE-LEN > 45
002120               MOVE '1' TO LK-RETURN-CODE
002130               MOVE 'Invalid user last name' TO LK-RETURN-MSG
002140           END-IF
002150           .
002160       EJECT
002170*****************************************************************
002180*       2300-CHK-PHONE -- RULE 3, PHONE FORMAT                   *
002190*****************************************************************
002200       2300-CHK-PHONE.
002210           PERFORM 2050-FIND-VALUE-LEN
002220           IF WS-VALUE-LEN = 0 OR LK-VALUE-CH (1) NOT = '+'
002230               MOVE '1' TO LK-RETURN-CODE
002240               MOVE 'Invalid phone format' TO LK-RETURN-MSG
002250           ELSE
002260               COMPUTE WS-DIGIT-COUNT = WS-VALUE-LEN - 1
002270               IF WS-DIGIT-COUNT < 11 OR WS-DIGIT-COUNT > 14
002280                   MOVE '1' TO LK-RETURN-CODE
002290                   MOVE 'Invalid phone format' TO LK-RETURN-MSG
002300               ELSE
002310                   PERFORM 2310-CHK-PHONE-DIGIT
002320                       VARYING WS-SUB FROM 2 BY 1
002330                       UNTIL WS-SUB > WS-VALUE-LEN
002340                          OR LK-RETURN-CODE = '1'
002350               END-IF
002360           END-IF
002370           .
002375*    EACH DIGIT AFTER THE LEADING '+' MUST BE NUMERIC.           *
002380       2310-CHK-PHONE-DIGIT.
002390           IF LK-VALUE-CH (WS-SUB) NOT NUMERIC
002400               MOVE '1' TO LK-RETURN-CODE
002410               MOVE 'Invalid phone format' TO LK-RETURN-MSG
002420           END-IF
002430           .
002440       EJECT
002450*****************************************************************
002460*       2400-CHK-EMAIL -- RULE 4, E-MAIL FORMAT                  *
002470*       ADDED 06/22/20 C.TEIXEIRA REQ CR-2043                    *
002480*****************************************************************
002490       2400-CHK-EMAIL.
002500           PERFORM 2050-FIND-VALUE-LEN
002510           IF WS-VALUE-LEN = 0
002520               MOVE '1' TO LK-RETURN-CODE
002530               MOVE 'Invalid email format' TO LK-RETURN-MSG
002540           ELSE
002550               MOVE 0 TO WS-AT-POS
002560               MOVE 0 TO WS-AT-COUNT
002570               PERFORM 2410-FIND-AT-SIGN
002580                   VARYING WS-SUB FROM 1 BY 1
002590                   UNTIL WS-SUB > WS-VALUE-LEN
002600               IF WS-AT-COUNT NOT = 1
002610                  OR WS-AT-POS = 1
002620                  OR WS-AT-POS = WS-VALUE-LEN
002630                   MOVE '1' TO LK-RETURN-CODE
002640                   MOVE 'Invalid email format' TO LK-RETURN-MSG
002650               ELSE
002660                   PERFORM 2420-CHK-LOCAL-PART
002670                       VARYING WS-SUB FROM 1 BY 1
002680                       UNTIL WS-SUB >= WS-AT-POS
002690                          OR LK-RETURN-CODE = '1'
002700                   IF LK-RETURN-CODE = '0'
002710                       PERFORM 2430-FIND-LAST-DOT
002720                       PERFORM 2440-CHK-EMAIL-DOMAIN
002730                   END-IF
002740               END-IF
002750           END-IF
002760           .
002765*    COUNTS '@' SIGNS AND REMEMBERS THE LAST ONE SEEN.           *
002770       2410-FIND-AT-SIGN.
002780           IF LK-VALUE-CH (WS-SUB) = '@'
002790               ADD 1 TO WS-AT-COUNT
002800               MOVE WS-SUB TO WS-AT-POS
002810           END-IF
002820           .
002825*    CHECKS ONE CHARACTER OF THE PART BEFORE THE '@' SIGN.       *
002830       2420-CHK-LOCAL-PART.
002840           IF LK-VALUE-CH (WS-SUB) NOT EMAIL-LOCAL-CHAR
002850               MOVE '1' TO LK-RETURN-CODE
002860               MOVE 'Invalid email format' TO LK-RETURN-MSG
002870           END-IF
002880           .
002885*    LOCATES THE LAST '.' IN THE DOMAIN, SEPARATING IT FROM THE  *
002886*    TOP-LEVEL DOMAIN PORTION CHECKED BY 2440/2442 BELOW.        *
002890       2430-FIND-LAST-DOT.
002900           MOVE 0 TO WS-DOT-POS
002910           COMPUTE WS-SUB2 = WS-AT-POS + 1
002920           PERFORM 2431-SCAN-FOR-DOT
002930               VARYING WS-SUB FROM WS-SUB2 BY 1
002940               UNTIL WS-SUB > WS-VALUE-LEN
002950           IF WS-DOT-POS = 0
002960              OR WS-DOT-POS = WS-SUB2
002970              OR WS-DOT-POS = WS-VALUE-LEN
002980               MOVE '1' TO LK-RETURN-CODE
002990               MOVE 'Invalid email format' TO LK-RETURN-MSG
003000           END-IF
003010           .
003015*    KEEPS OVERWRITING WS-DOT-POS SO THE LAST DOT WINS.          *
003020       2431-SCAN-FOR-DOT.
003030           IF LK-VALUE-CH (WS-SUB) = '.'
003040               MOVE WS-SUB TO WS-DOT-POS
003050           END-IF
003060           .
003065*    CHECKS THE DOMAIN LABEL AND THEN THE TOP-LEVEL DOMAIN.      *
003070       2440-CHK-EMAIL-DOMAIN.
003080           IF LK-RETURN-CODE = '0'
003090               COMPUTE WS-SUB2 = WS-AT-POS + 1
003100               PERFORM 2441-CHK-DOMAIN-CHAR
003110                   VARYING WS-SUB FROM WS-SUB2 BY 1
003120                   UNTIL WS-SUB >= WS-DOT-POS
003130                      OR LK-RETURN-CODE = '1'
003140               IF LK-RETURN-CODE = '0'
003150                   COMPUTE WS-SUB2 = WS-DOT-POS + 1
003160                   PERFORM 2442-CHK-TLD-CHAR
003170                       VARYING WS-SUB FROM WS-SUB2 BY 1
003180                       UNTIL WS-SUB > WS-VALUE-LEN
003190                          OR LK-RETURN-CODE = '1'
003200               END-IF
003210           END-IF
003220           .
003225*    DOMAIN LABEL CHARACTERS -- LETTERS, DIGITS, HYPHEN.         *
003230       2441-CHK-DOMAIN-CHAR.
003240           IF LK-VALUE-CH (WS-SUB) NOT EMAIL-DOMAIN-CHAR
003250               MOVE '1' TO LK-RETURN-CODE
003260               MOVE 'Invalid email format' TO LK-RETURN-MSG
003270           END-IF
003280           .
003285*    TOP-LEVEL DOMAIN MUST BE ALPHABETIC ONLY (NO DIGITS).      *
003290       2442-CHK-TLD-CHAR.
003300           IF LK-VALUE-CH (WS-SUB) NOT ALPHA-ONLY
003310               MOVE '1' TO LK-RETURN-CODE
003320               MOVE 'Invalid email format' TO LK-RETURN-MSG
003330           END-IF
003340           .
003350       EJECT
003360*****************************************************************
003370*       2500-CHK-PERSTYPE -- RULE 5, PERSON TYPE                 *
003380*****************************************************************
003390       2500-CHK-PERSTYPE.
003400           MOVE LK-VALUE-ALPHA (1:10) TO WS-PERSTYPE-WORK
003410           INSPECT WS-PERSTYPE-WORK CONVERTING
003420               'abcdefghijklmnopqrstuvwxyz'
003430               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003440           IF WS-PERSTYPE-WORK NOT = 'FISICA    '
003450              AND WS-PERSTYPE-WORK NOT = 'JURIDICA  '
003460               MOVE '1' TO LK-RETURN-CODE
003470               MOVE 'Invalid person type' TO LK-RETURN-MSG
003480           END-IF
003490           .
003500       EJECT
003510*****************************************************************
003520*       2600-CHK-CPF -- RULE 6, CPF CHECK DIGITS                 *
003530*****************************************************************
003540       2600-CHK-CPF.
003550           MOVE LK-VALUE-ALPHA (1:11) TO WS-CPF-ALPHA
003560           IF WS-CPF-ALPHA IS NOT NUMERIC
003570               MOVE '1' TO LK-RETURN-CODE
003580               MOVE 'The CPF must only contain numbers'
003590                   TO LK-RETURN-MSG
003600           ELSE
003610               SET ALL-DIGITS-SAME TO TRUE
003620               PERFORM 2610-CPF-CHK-ALL-SAME
003630                   VARYING WS-SUB FROM 2 BY 1 UNTIL WS-SUB > 11
003640               IF ALL-DIGITS-SAME
003650                   MOVE '1' TO LK-RETURN-CODE
003660                   MOVE 'Invalid CPF' TO LK-RETURN-MSG
003670               ELSE
003680                   PERFORM 2620-CPF-CHECK-DIGIT-1
003690                   IF LK-RETURN-CODE = '0'
003700                       PERFORM 2630-CPF-CHECK-DIGIT-2
003710                   END-IF
003720               END-IF
003730           END-IF
003740           .
003745*    REJECTS CPF NUMBERS LIKE 111.111.111-11 (ALL SAME DIGIT).   *
003750       2610-CPF-CHK-ALL-SAME.
003760           IF WS-CPF-DIGIT (WS-SUB) NOT = WS-CPF-DIGIT (1)
003770               SET DIGITS-DIFFER TO TRUE
003780           END-IF
003790           .
003795*    FIRST CPF CHECK DIGIT -- MODULO 11 OF WEIGHTED SUM 10..2.   *
003800       2620-CPF-CHECK-DIGIT-1.
003810           MOVE 0 TO WS-CPF-SUM
003820           PERFORM 2621-CPF-SUM1-STEP
003830               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9
003840           DIVIDE WS-CPF-SUM BY 11
003850               GIVING WS-CPF-QUOTIENT REMAINDER WS-CPF-REMAINDER
003860           IF WS-CPF-REMAINDER < 2
003870               MOVE 0 TO WS-CPF-CHECK-DIGIT
003880           ELSE
003890               COMPUTE WS-CPF-CHECK-DIGIT = 11 - WS-CPF-REMAINDER
003900           END-IF
003910           IF WS-CPF-CHECK-DIGIT NOT = WS-CPF-DIGIT (10)
003920               MOVE '1' TO LK-RETURN-CODE
003930               MOVE 'Invalid CPF' TO LK-RETURN-MSG
003940           END-IF
003950           .
003955*    ONE TERM OF THE FIRST CHECK DIGIT'S WEIGHTED SUM.           *
003960       2621-CPF-SUM1-STEP.
003970           COMPUTE WS-CPF-WEIGHT = 11 - WS-SUB
003980           COMPUTE WS-CPF-SUM =
003990               WS-CPF-SUM + (WS-CPF-DIGIT (WS-SUB) * WS-CPF-WEIGHT)
004000           .
004005*    SECOND CPF CHECK DIGIT -- MODULO 11 OF WEIGHTED SUM 11..2.  *
004010       2630-CPF-CHECK-DIGIT-2.
004020           MOVE 0 TO WS-CPF-SUM
004030           PERFORM 2631-CPF-SUM2-STEP
004040               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10
004050           DIVIDE WS-CPF-SUM BY 11
004060               GIVING WS-CPF-QUOTIENT REMAINDER WS-CPF-REMAINDER
004070           IF WS-CPF-REMAINDER < 2
004080               MOVE 0 TO WS-CPF-CHECK-DIGIT
004090           ELSE
004100               COMPUTE WS-CPF-CHECK-DIGIT = 11 - WS-CPF-REMAINDER
004110           END-IF
004120           IF WS-CPF-CHECK-DIGIT NOT = WS-CPF-DIGIT (11)
004130               MOVE '1' TO LK-RETURN-CODE
004140               MOVE 'Invalid CPF' TO LK-RETURN-MSG
004150           END-IF
004160           .
004165*    ONE TERM OF THE SECOND CHECK DIGIT'S WEIGHTED SUM.          *
004170       2631-CPF-SUM2-STEP.
004180           COMPUTE WS-CPF-WEIGHT = 12 - WS-SUB
004190           COMPUTE WS-CPF-SUM =
004200               WS-CPF-SUM + (WS-CPF-DIGIT (WS-SUB) * WS-CPF-WEIGHT)
004210           .
004220       EJECT
004230*****************************************************************
004240*       2700-CHK-CNPJ -- RULE 7, CNPJ CHECK DIGITS                *
004250*       ADDED 05/02/87 J.FARIA                                   *
004260*****************************************************************
004270       2700-CHK-CNPJ.
004280           MOVE LK-VALUE-ALPHA (1:14) TO WS-CNPJ-ALPHA
004290           IF WS-CNPJ-ALPHA IS NOT NUMERIC
004300               MOVE '1' TO LK-RETURN-CODE
004310               MOVE 'The CNPJ must only contain numbers'
004320                   TO LK-RETURN-MSG
004330           ELSE
004340               SET ALL-DIGITS-SAME TO TRUE
004350               PERFORM 2710-CNPJ-CHK-ALL-SAME
004360                   VARYING WS-SUB FROM 2 BY 1 UNTIL WS-SUB > 14
004370               IF ALL-DIGITS-SAME
004380                   MOVE '1' TO LK-RETURN-CODE
004390                   MOVE 'Invalid CNPJ' TO LK-RETURN-MSG
004400               ELSE
004410                   PERFORM 2720-CNPJ-CHECK-DIGIT-1
004420                   IF LK-RETURN-CODE = '0'
004430                       PERFORM 2730-CNPJ-CHECK-DIGIT-2
004440                   END-IF
004450               END-IF
004460           END-IF
004470           .
004475*    REJECTS A CNPJ OF 14 IDENTICAL DIGITS.                      *
004480       2710-CNPJ-CHK-ALL-SAME.
004490           IF WS-CNPJ-DIGIT (WS-SUB) NOT = WS-CNPJ-DIGIT (1)
004500               SET DIGITS-DIFFER TO TRUE
004510           END-IF
004520           .
004525*    FIRST CNPJ CHECK DIGIT -- WEIGHTS CYCLE 2..9 PER WS-CNPJ-WT1.*
004530       2720-CNPJ-CHECK-DIGIT-1.
004540           MOVE 0 TO WS-CNPJ-SUM
004550           PERFORM 2721-CNPJ-SUM1-STEP
004560               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 12
004570           DIVIDE WS-CNPJ-SUM BY 11
004580               GIVING WS-CNPJ-QUOTIENT REMAINDER WS-CNPJ-REMAINDER
004590           IF WS-CNPJ-REMAINDER < 2
004600               MOVE 0 TO WS-CNPJ-CHECK-DIGIT
004610           ELSE
004620               COMPUTE WS-CNPJ-CHECK-DIGIT = 11 - WS-CNPJ-REMAINDER
004630           END-IF
004640           IF WS-CNPJ-CHECK-DIGIT NOT = WS-CNPJ-DIGIT (13)
004650               MOVE '1' TO LK-RETURN-CODE
004660               MOVE 'Invalid CNPJ' TO LK-RETURN-MSG
004670           END-IF
004680           .
004685*    ONE TERM OF THE FIRST CNPJ CHECK DIGIT'S WEIGHTED SUM.      *
004690       2721-CNPJ-SUM1-STEP.
004700           COMPUTE WS-CNPJ-SUM = WS-CNPJ-SUM +
004710               (WS-CNPJ-DIGIT (WS-SUB) * WS-CNPJ-WT1 (WS-SUB))
004720           .
004725*    SECOND CNPJ CHECK DIGIT -- WEIGHTS CYCLE 2..9 PER WS-CNPJ-WT2.*
004730       2730-CNPJ-CHECK-DIGIT-2.
004740           MOVE 0 TO WS-CNPJ-SUM
004750           PERFORM 2731-CNPJ-SUM2-STEP
004760               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 13
004770           DIVIDE WS-CNPJ-SUM BY 11
004780               GIVING WS-CNPJ-QUOTIENT REMAINDER WS-CNPJ-REMAINDER
004790           IF WS-CNPJ-REMAINDER < 2
004800               MOVE 0 TO WS-CNPJ-CHECK-DIGIT
004810           ELSE
004820               COMPUTE WS-CNPJ-CHECK-DIGIT = 11 - WS-CNPJ-REMAINDER
004830           END-IF
004840           IF WS-CNPJ-CHECK-DIGIT NOT = WS-CNPJ-DIGIT (14)
004850               MOVE '1' TO LK-RETURN-CODE
004860               MOVE 'Invalid CNPJ' TO LK-RETURN-MSG
004870           END-IF
004880           .
004890       2731-CNPJ-SUM2-STEP.
004900           COMPUTE WS-CNPJ-SUM = WS-CNPJ-SUM +
004910               (WS-CNPJ-DIGIT (WS-SUB) * WS-CNPJ-WT2 (WS-SUB))
004920           .
004930       EJECT
004940*****************************************************************
004950*       2800-CHK-ACCTTYPE -- RULE 8, ACCOUNT TYPE                *
004960*****************************************************************
004970       2800-CHK-ACCTTYPE.
004980           MOVE LK-VALUE-ALPHA (1:10) TO WS-ACCTTYPE-WORK
004990           INSPECT WS-ACCTTYPE-WORK CONVERTING
005000               'abcdefghijklmnopqrstuvwxyz'
005010               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005020           IF WS-ACCTTYPE-WORK NOT = 'CORRENTE  '
005030              AND WS-ACCTTYPE-WORK NOT = 'POUPANCA  '
005040               MOVE '1' TO LK-RETURN-CODE
005050               MOVE 'Invalid account type' TO LK-RETURN-MSG
005060           END-IF
005070           .
005080*****************************************************************
005090*       2850-CHK-AGENCY -- RULE 9, AGENCY NUMBER 1-9999           *
005100*****************************************************************
005110       2850-CHK-AGENCY.
005120           IF LK-VALUE-NUMERIC = 0 OR LK-VALUE-NUMERIC > 9999
005130               MOVE '1' TO LK-RETURN-CODE
005140               MOVE 'Invalid agency number' TO LK-RETURN-MSG
005150           END-IF
005160           .
005170*****************************************************************
005180*       2860-CHK-ACCTNUM -- RULE 10, ACCOUNT NUMBER 1-99999999    *
005190*****************************************************************
005200       2860-CHK-ACCTNUM.
005210           IF LK-VALUE-NUMERIC = 0 OR LK-VALUE-NUMERIC > 99999999
005220               MOVE '1' TO LK-RETURN-CODE
005230               MOVE 'Invalid account number' TO LK-RETURN-MSG
005240           END-IF
005250           .
005260       EJECT
005270*****************************************************************
005280*       2900-CHK-RANDKEY -- RULE 11, RANDOM KEY (UUID V4)         *
005290*       ADDED 06/22/20 C.TEIXEIRA REQ CR-2043                    *
005300*****************************************************************
005310       2900-CHK-RANDKEY.
005320           PERFORM 2050-FIND-VALUE-LEN
005330           IF WS-VALUE-LEN NOT = 36
005340               MOVE '1' TO LK-RETURN-CODE
005350               MOVE 'Invalid random key' TO LK-RETURN-MSG
005360           ELSE
005370               IF LK-VALUE-CH (15) NOT = '4'
005380                   MOVE '1' TO LK-RETURN-CODE
005390                   MOVE 'Invalid random key' TO LK-RETURN-MSG
005400               ELSE
005410                   IF LK-VALUE-CH (20) NOT = '8'
005420                      AND LK-VALUE-CH (20) NOT = '9'
005430                      AND LK-VALUE-CH (20) NOT = 'a'
005440                      AND LK-VALUE-CH (20) NOT = 'A'
005450                      AND LK-VALUE-CH (20) NOT = 'b'
005460                      AND LK-VALUE-CH (20) NOT = 'B'
005470                       MOVE '1' TO LK-RETURN-CODE
005480                       MOVE 'Invalid random key' TO LK-RETURN-MSG
005490                   ELSE
005500                       PERFORM 2910-CHK-RANDKEY-CHAR
005510                           VARYING WS-SUB FROM 1 BY 1
005520                           UNTIL WS-SUB > 36
005530                              OR LK-RETURN-CODE = '1'
005540                   END-IF
005550               END-IF
005560           END-IF
005570           .
005575*    HYPHENS AT POSITIONS 9/14/19/24, HEX DIGITS EVERYWHERE ELSE.*
005580       2910-CHK-RANDKEY-CHAR.
005590           EVALUATE WS-SUB
005600               WHEN 9 WHEN 14 WHEN 19 WHEN 24
005610                   IF LK-VALUE-CH (WS-SUB) NOT = '-'
005620                       MOVE '1' TO LK-RETURN-CODE
005630                       MOVE 'Invalid random key' TO LK-RETURN-MSG
005640                   END-IF
005650               WHEN OTHER
005660                   IF LK-VALUE-CH (WS-SUB) NOT HEX-DIGIT
005670                       MOVE '1' TO LK-RETURN-CODE
005680                       MOVE 'Invalid random key' TO LK-RETURN-MSG
005690                   END-IF
005700           END-EVALUATE
005710           .
