000010*****************************************************************
000020*                                                               *
000030*    PXTRNREC  --  TRANSACTION REQUEST RECORD LAYOUT           *
000040*    ONE MAINTENANCE REQUEST READ FROM TRANFILE.               *
000050*    COPY MEMBER -- NO PROCEDURE DIVISION.                     *
000060*                                                               *
000070*    READ BY PXBATCH.  THE USER/ACCOUNT/KEY FIELD GROUPS ARE   *
000080*    EACH ONLY MEANINGFUL FOR THE ACTIONS LISTED BESIDE THEM.  *
000090*                                                               *
000100*****************************************************************
000110 01  TRANSACTION-RECORD.
000120     05  TRN-ACTION              PIC X(12).
000130         88  TRN-IS-CREATE-USER      VALUE 'CREATE-USER'.
000140         88  TRN-IS-UPDATE-USER      VALUE 'UPDATE-USER'.
000150         88  TRN-IS-CREATE-ACCT      VALUE 'CREATE-ACCT'.
000160         88  TRN-IS-UPDATE-ACCT      VALUE 'UPDATE-ACCT'.
000170         88  TRN-IS-DELETE-ACCT      VALUE 'DELETE-ACCT'.
000180         88  TRN-IS-CREATE-KEY       VALUE 'CREATE-KEY'.
000190         88  TRN-IS-DELETE-KEY       VALUE 'DELETE-KEY'.
000200     05  TRN-TIMESTAMP           PIC 9(14).
000210     05  TRN-TARGET-ID           PIC 9(06).
000220*        USER FIELDS -- CREATE-USER, UPDATE-USER
000230     05  TRN-PERSON-TYPE         PIC X(10).
000240     05  TRN-NAME                PIC X(30).
000250     05  TRN-LAST-NAME           PIC X(45).
000260     05  TRN-IDENTIFICATION      PIC X(14).
000270     05  TRN-PHONE               PIC X(15).
000280     05  TRN-EMAIL               PIC X(77).
000290*        ACCOUNT FIELDS -- CREATE-ACCT, UPDATE-ACCT, CREATE-KEY
000300     05  TRN-ACCT-TYPE           PIC X(10).
000310     05  TRN-AGENCY              PIC 9(04).
000320     05  TRN-ACCOUNT             PIC 9(08).
000330*        KEY FIELDS -- CREATE-KEY
000340     05  TRN-KEY-TYPE            PIC X(09).
000350     05  TRN-KEY-VALUE           PIC X(77).
000360     05  FILLER                  PIC X(09).
